000100***
000200***  SCDS01 PARAMETER PASS AREA
000300***  ONE DETECTOR PER CALL -- CALLER SETS SCDS01-DETECTOR-CODE
000400***  AND THE SIX SCDS01-NDVI/NDWI/SWIR/CLOUD/DELTA/REGION INPUT
000500***  FIELDS, SCDS01 RETURNS THE TRIGGER SWITCH AND, WHEN IT
000600***  FIRED, THE EVENT-TYPE/SEVERITY/CONFIDENCE/AREA/DELTA-OUT.
000700***
000800 01  SCDS01-PARMS.
000900     03  SCDS01-DETECTOR-CODE    PIC X(01)   VALUE SPACE.
001000         88  SCDS01-DET-DEFOREST         VALUE '1'.
001100         88  SCDS01-DET-CROP-STRESS      VALUE '2'.
001200         88  SCDS01-DET-FLOOD            VALUE '3'.
001300         88  SCDS01-DET-DROUGHT          VALUE '4'.
001400         88  SCDS01-DET-FIRE             VALUE '5'.
001500         88  SCDS01-DET-CONSTRUCTION     VALUE '6'.
001600     03  SCDS01-DETECTOR-CD-R    REDEFINES SCDS01-DETECTOR-CODE
001700                                 PIC 9(01).
001800     03  SCDS01-REGION           PIC X(20)   VALUE SPACES.
001900     03  SCDS01-NDVI             PIC S9(1)V9(4) VALUE ZERO
002000                                 COMP-3.
002100     03  SCDS01-NDWI             PIC S9(1)V9(4) VALUE ZERO
002200                                 COMP-3.
002300     03  SCDS01-SWIR             PIC S9(1)V9(4) VALUE ZERO
002400                                 COMP-3.
002500     03  SCDS01-CLOUD-COVER      PIC 9(3)V9(1)  VALUE ZERO
002600                                 COMP-3.
002700     03  SCDS01-NDVI-DELTA       PIC S9(1)V9(4) VALUE ZERO
002800                                 COMP-3.
002900     03  SCDS01-NDWI-DELTA       PIC S9(1)V9(4) VALUE ZERO
003000                                 COMP-3.
003100     03  SCDS01-RESULT-GRP.
003200         05  SCDS01-TRIGGERED-SW PIC X(01)   VALUE 'N'.
003300             88  SCDS01-TRIGGERED        VALUE 'Y'.
003400             88  SCDS01-NOT-TRIGGERED    VALUE 'N'.
003500         05  SCDS01-EVENT-TYPE   PIC X(14)   VALUE SPACES.
003600         05  SCDS01-SEVERITY     PIC X(08)   VALUE SPACES.
003700         05  SCDS01-CONFIDENCE   PIC 9(1)V9(3) VALUE ZERO
003800                                 COMP-3.
003900         05  SCDS01-AREA-HA      PIC 9(7)V9(2) VALUE ZERO
004000                                 COMP-3.
004100         05  SCDS01-OUT-DELTA    PIC S9(1)V9(4) VALUE ZERO
004200                                 COMP-3.
004300         05  FILLER              PIC X(02)   VALUE SPACES.
