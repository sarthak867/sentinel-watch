000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCDS01.
000300 AUTHOR. T A OKONKWO.
000400 INSTALLATION. GEOSCAN CORPORATION.
000500 DATE-WRITTEN. 02/08/94.
000600 DATE-COMPILED.
000700 SECURITY. GEOSCAN CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*              SATELLITE CHANGE-DETECTION SYSTEM (SCD)          *
001100*                     GEOSCAN CORPORATION                       *
001200*                                                                *
001300* PROGRAM :   SCDS01                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM SCDS01 IS A CALLED SUBROUTINE HOLDING THE  *
001600*             SIX STANDALONE SPECTRAL DETECTORS (DEFORESTATION,  *
001700*             CROP STRESS, FLOOD, DROUGHT, FIRE, CONSTRUCTION).  *
001800*             EACH HAS ITS OWN CLOUD-COVER GATE AND THRESHOLDS,  *
001900*             SEPARATE FROM THE MASTER ENGINE IN SCDB01, SO THE  *
002000*             ANALYSIS DESK CAN AUDIT ONE DETECTOR AT A TIME     *
002100*             WITHOUT RUNNING THE FULL RULE SET.  THE CALLER     *
002200*             SETS SCDS01-DETECTOR-CODE TO PICK ONE DETECTOR.    *
002300*                                                                *
002400* FILES   :   NONE                                              *
002500*                                                                *
002600*****************************************************************
002700*             PROGRAM CHANGE LOG                                 *
002800*             -------------------                                *
002900*                                                                *
003000*  DATE       UPDATED BY            CHANGE DESCRIPTION           *
003100*  --------   --------------------  --------------------------  *
003200*  02/08/94   T A OKONKWO           ORIGINAL PROGRAM - PULLED    *
003300*                                   OUT OF THE OLD SCDB01 CROP-  *
003400*                                   STRESS PROTOTYPE SO THE DESK *
003500*                                   COULD RUN DETECTORS ONE AT   *
003600*                                   A TIME. TICKET SCD-023.      *
003700*  09/20/95   T A OKONKWO           ADDED DROUGHT AND FIRE       *
003800*                                   DETECTORS. TICKET SCD-031.   *
003900*  07/22/01   M K FEENSTRA          ADDED CONSTRUCTION DETECTOR  *
004000*                                   TO MATCH SCDB01'S RULE 5.    *
004100*                                   TICKET SCD-041.              *
004200*  06/03/98   P R DUBIEL            Y2K REMEDIATION - NO DATE    *
004300*                                   ARITHMETIC IN THIS PROGRAM,  *
004400*                                   NO CHANGE REQUIRED.          *
004500*                                   TICKET Y2K-0447.             *
004600*  01/11/99   P R DUBIEL            YEAR-2000 SIGNOFF.           *
004700*                                   TICKET SCD-033.              *
004800*  05/17/04   M K FEENSTRA          ADDED SCDB04 AS A CALLER SO  *
004900*                                   THE DETECTORS CAN BE RUN     *
005000*                                   AGAINST THE FULL TILE FILE   *
005100*                                   AS A BATCH AUDIT. SCD-053.   *
005200*  03/09/06   M K FEENSTRA          CONFIDENCE ON THE NON-CAPPED*
005300*                                   BRANCH OF ALL SIX DETECTORS *
005400*                                   WAS BEING TRUNCATED TO 3    *
005500*                                   DECIMALS INSTEAD OF ROUNDED *
005600*                                   HALF-UP. SAME BUG AS SCDB01 *
005700*                                   SCD-060. TICKET SCD-061.    *
005800*  03/16/06   M K FEENSTRA          DEFORESTATION CLOUD GATE   *
005900*                                   WAS CODED > 25 -- SHOULD BE  *
006000*                                   > 30 LIKE THE SPEC CALLS FOR.*
006100*                                   TILES IN THE 25-30 BAND WERE *
006200*                                   BEING SKIPPED. TICKET SCD-063*
006300*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX   *
006400*****************************************************************
006500     EJECT
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS SCD-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
007300     UPSI-0 ON  STATUS IS SCD-RERUN-MODE
007400            OFF STATUS IS SCD-NORMAL-MODE.
007500
007600 DATA DIVISION.
007700     EJECT
007800 WORKING-STORAGE SECTION.
007900
008000*****************************************************************
008100*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *
008200*****************************************************************
008300 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
008400
008500*****************************************************************
008600*    SWITCHES                                                   *
008700*****************************************************************
008800
008900 01  WS-SWITCHES.
009000     05  WS-CLOUD-GATE-SW        PIC X     VALUE 'N'.
009100         88  CLOUD-GATE-CLOSED              VALUE 'Y'.
009200         88  CLOUD-GATE-OPEN                VALUE 'N'.
009300     05  FILLER                  PIC X     VALUE SPACE.
009400
009500*****************************************************************
009600*    MISCELLANEOUS WORK FIELDS                                  *
009700*****************************************************************
009800
009900 01  WS-MISCELLANEOUS-FIELDS.
010000     05  WS-ABS-DELTA            PIC S9(1)V9(4) VALUE ZERO
010100                                 COMP-3.
010200     05  WS-CONF-CALC            PIC 9(1)V9(4)  VALUE ZERO
010300                                 COMP-3.
010400     05  WS-FIRE-DELTA           PIC S9(1)V9(4) VALUE ZERO
010500                                 COMP-3.
010600     05  WS-FARM-REGION-SW       PIC X     VALUE 'N'.
010700         88  WS-FARM-REGION                VALUE 'Y'.
010800     05  WS-FIRE-ACTIVE-SW       PIC X     VALUE 'N'.
010900         88  WS-FIRE-IS-ACTIVE              VALUE 'Y'.
011000     05  FILLER              PIC X(01) VALUE SPACE.
011100
011200*****************************************************************
011300*    ONE-CHARACTER DETECTOR CODE, REDEFINED NUMERIC FOR THE      *
011400*    EVALUATE BELOW (SEE ALSO SCDS01CY -- SCDS01-DETECTOR-CD-R)  *
011500*****************************************************************
011600
011700 01  WS-DETECTOR-DISPLAY         PIC X(01) VALUE SPACE.
011800 01  WS-DETECTOR-DISPLAY-R       REDEFINES WS-DETECTOR-DISPLAY
011900                                 PIC 9(01).
012000
012100*****************************************************************
012200*    SUBROUTINE PARAMETER / WORK AREAS                          *
012300*****************************************************************
012400
012500     COPY SCDS01CY.
012600     EJECT
012700*****************************************************************
012800*    GENERAL ERROR PROCESSING WORK AREAS                        *
012900*****************************************************************
013000
013100     COPY SCDERRWS.
013200     EJECT
013300*****************************************************************
013400*    L I N K A G E     S E C T I O N                            *
013500*****************************************************************
013600
013700 LINKAGE SECTION.
013800
013900 01  LS-SCDS01-PARMS              PIC X(75).
014000
014100*****************************************************************
014200*    P R O C E D U R E    D I V I S I O N                       *
014300*****************************************************************
014400
014500 PROCEDURE DIVISION USING LS-SCDS01-PARMS.
014600
014700 P00000-MAINLINE.
014800
014900     MOVE LS-SCDS01-PARMS        TO SCDS01-PARMS.
015000     MOVE 'N'                    TO SCDS01-TRIGGERED-SW.
015100     MOVE SPACES                 TO SCDS01-EVENT-TYPE
015200                                    SCDS01-SEVERITY.
015300     MOVE ZERO                   TO SCDS01-CONFIDENCE
015400                                    SCDS01-AREA-HA
015500                                    SCDS01-OUT-DELTA.
015600
015700     EVALUATE TRUE
015800         WHEN SCDS01-DET-DEFOREST
015900             PERFORM P10000-DEFOREST-CHK THRU P10000-EXIT
016000         WHEN SCDS01-DET-CROP-STRESS
016100             PERFORM P10100-CROP-CHK     THRU P10100-EXIT
016200         WHEN SCDS01-DET-FLOOD
016300             PERFORM P10200-FLOOD-CHK    THRU P10200-EXIT
016400         WHEN SCDS01-DET-DROUGHT
016500             PERFORM P10300-DROUGHT-CHK  THRU P10300-EXIT
016600         WHEN SCDS01-DET-FIRE
016700             PERFORM P10400-FIRE-CHK     THRU P10400-EXIT
016800         WHEN SCDS01-DET-CONSTRUCTION
016900             PERFORM P10500-CONSTR-CHK   THRU P10500-EXIT
017000         WHEN OTHER
017100             CONTINUE
017200     END-EVALUATE.
017300
017400     MOVE SCDS01-PARMS           TO LS-SCDS01-PARMS.
017500
017600     GOBACK.
017700
017800 P00000-EXIT.
017900     EXIT.
018000     EJECT
018100*****************************************************************
018200*    PARAGRAPH:  P10000-DEFOREST-CHK  (CLOUD GATE > 30)         *
018300*****************************************************************
018400
018500 P10000-DEFOREST-CHK.
018600
018700     IF SCDS01-CLOUD-COVER        > 30
018800         GO TO P10000-EXIT.
018900
019000     IF SCDS01-REGION NOT = 'Amazon Basin'
019100        AND SCDS01-REGION NOT = 'Siberia Boreal'
019200        AND SCDS01-REGION NOT = 'Jakarta Suburbs'
019300        AND SCDS01-REGION NOT = 'Congo Basin'
019400         GO TO P10000-EXIT.
019500
019600     IF SCDS01-NDVI-DELTA         NOT < -.25
019700         GO TO P10000-EXIT.
019800
019900     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
020000     MOVE 'deforestation '       TO SCDS01-EVENT-TYPE.
020100     MOVE SCDS01-NDVI-DELTA      TO SCDS01-OUT-DELTA.
020200     COMPUTE WS-ABS-DELTA = SCDS01-NDVI-DELTA * -1.
020300
020400     IF SCDS01-NDVI-DELTA         < -.40
020500         MOVE 'critical'         TO SCDS01-SEVERITY
020600         COMPUTE WS-CONF-CALC ROUNDED =
020700             .75 + (WS-ABS-DELTA * .4)
020800         IF WS-CONF-CALC          > .97
020900             MOVE .97 TO SCDS01-CONFIDENCE
021000         ELSE
021100             COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
021200         END-IF
021300     ELSE
021400         IF SCDS01-NDVI-DELTA     < -.35
021500             MOVE 'high    '     TO SCDS01-SEVERITY
021600             COMPUTE WS-CONF-CALC ROUNDED =
021700                 .70 + (WS-ABS-DELTA * .35)
021800             IF WS-CONF-CALC      > .92
021900                 MOVE .92 TO SCDS01-CONFIDENCE
022000             ELSE
022100                 COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
022200             END-IF
022300         ELSE
022400             MOVE 'medium  '     TO SCDS01-SEVERITY
022500             COMPUTE WS-CONF-CALC ROUNDED =
022600                 .60 + (WS-ABS-DELTA * .3)
022700             IF WS-CONF-CALC      > .85
022800                 MOVE .85 TO SCDS01-CONFIDENCE
022900             ELSE
023000                 COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
023100             END-IF
023200         END-IF
023300     END-IF.
023400
023500     COMPUTE SCDS01-AREA-HA ROUNDED = WS-ABS-DELTA * 490.
023600
023700 P10000-EXIT.
023800     EXIT.
023900     EJECT
024000*****************************************************************
024100*    PARAGRAPH:  P10100-CROP-CHK  (CLOUD GATE > 25)             *
024200*****************************************************************
024300
024400 P10100-CROP-CHK.
024500
024600     IF SCDS01-CLOUD-COVER        > 25
024700         GO TO P10100-EXIT.
024800
024900     SET WS-FARM-REGION          TO FALSE.
025000     IF SCDS01-REGION = 'Punjab Farmlands'
025100        OR SCDS01-REGION = 'Sahel Region'
025200        OR SCDS01-REGION = 'Bangladesh Delta'
025300        OR SCDS01-REGION = 'Ukraine Steppe'
025400         SET WS-FARM-REGION      TO TRUE.
025500
025600     IF NOT WS-FARM-REGION
025700         GO TO P10100-EXIT.
025800
025900     IF SCDS01-NDVI-DELTA         NOT < -.05
026000         GO TO P10100-EXIT.
026100     IF SCDS01-NDVI-DELTA         NOT > -.25
026200         GO TO P10100-EXIT.
026300
026400     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
026500     MOVE 'crop_stress   '       TO SCDS01-EVENT-TYPE.
026600     MOVE SCDS01-NDVI-DELTA      TO SCDS01-OUT-DELTA.
026700     COMPUTE WS-ABS-DELTA = SCDS01-NDVI-DELTA * -1.
026800
026900     IF SCDS01-NDVI-DELTA         < -.15
027000         MOVE 'medium  '         TO SCDS01-SEVERITY
027100     ELSE
027200         MOVE 'low     '         TO SCDS01-SEVERITY
027300     END-IF.
027400
027500     COMPUTE WS-CONF-CALC ROUNDED = .50 + (WS-ABS-DELTA * 2.5).
027600     IF WS-CONF-CALC              > .88
027700         MOVE .88 TO SCDS01-CONFIDENCE
027800     ELSE
027900         COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
028000     END-IF.
028100
028200     COMPUTE SCDS01-AREA-HA ROUNDED = WS-ABS-DELTA * 1650.
028300
028400 P10100-EXIT.
028500     EXIT.
028600     EJECT
028700*****************************************************************
028800*    PARAGRAPH:  P10200-FLOOD-CHK  (CLOUD GATE > 35)            *
028900*****************************************************************
029000
029100 P10200-FLOOD-CHK.
029200
029300     IF SCDS01-CLOUD-COVER        > 35
029400         GO TO P10200-EXIT.
029500
029600     IF SCDS01-NDWI-DELTA         NOT > .25
029700         GO TO P10200-EXIT.
029800
029900     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
030000     MOVE 'flood         '       TO SCDS01-EVENT-TYPE.
030100     MOVE SCDS01-NDWI-DELTA      TO SCDS01-OUT-DELTA.
030200
030300     IF SCDS01-NDWI-DELTA         > .50
030400         MOVE 'critical'         TO SCDS01-SEVERITY
030500         COMPUTE WS-CONF-CALC ROUNDED =
030600             .80 + (SCDS01-NDWI-DELTA * .25)
030700         IF WS-CONF-CALC          > .98
030800             MOVE .98 TO SCDS01-CONFIDENCE
030900         ELSE
031000             COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
031100         END-IF
031200     ELSE
031300         IF SCDS01-NDWI-DELTA     > .35
031400             MOVE 'high    '     TO SCDS01-SEVERITY
031500             COMPUTE WS-CONF-CALC ROUNDED =
031600                 .72 + (SCDS01-NDWI-DELTA * .20)
031700             IF WS-CONF-CALC      > .93
031800                 MOVE .93 TO SCDS01-CONFIDENCE
031900             ELSE
032000                 COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
032100             END-IF
032200         ELSE
032300             MOVE 'medium  '     TO SCDS01-SEVERITY
032400             COMPUTE WS-CONF-CALC ROUNDED =
032500                 .65 + (SCDS01-NDWI-DELTA * .15)
032600             IF WS-CONF-CALC      > .85
032700                 MOVE .85 TO SCDS01-CONFIDENCE
032800             ELSE
032900                 COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
033000             END-IF
033100         END-IF
033200     END-IF.
033300
033400     COMPUTE SCDS01-AREA-HA ROUNDED = SCDS01-NDWI-DELTA * 4250.
033500
033600 P10200-EXIT.
033700     EXIT.
033800     EJECT
033900*****************************************************************
034000*    PARAGRAPH:  P10300-DROUGHT-CHK  (CLOUD GATE > 30)          *
034100*****************************************************************
034200
034300 P10300-DROUGHT-CHK.
034400
034500     IF SCDS01-CLOUD-COVER        > 30
034600         GO TO P10300-EXIT.
034700
034800     IF SCDS01-NDWI-DELTA         NOT < -.30
034900         GO TO P10300-EXIT.
035000
035100     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
035200     MOVE 'drought       '       TO SCDS01-EVENT-TYPE.
035300     MOVE SCDS01-NDWI-DELTA      TO SCDS01-OUT-DELTA.
035400     COMPUTE WS-ABS-DELTA = SCDS01-NDWI-DELTA * -1.
035500
035600     IF SCDS01-NDWI-DELTA         < -.45
035700         MOVE 'high    '         TO SCDS01-SEVERITY
035800     ELSE
035900         MOVE 'medium  '         TO SCDS01-SEVERITY
036000     END-IF.
036100
036200     COMPUTE WS-CONF-CALC ROUNDED = .60 + (WS-ABS-DELTA * .5).
036300     IF WS-CONF-CALC              > .90
036400         MOVE .90 TO SCDS01-CONFIDENCE
036500     ELSE
036600         COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
036700     END-IF.
036800
036900     COMPUTE SCDS01-AREA-HA ROUNDED = WS-ABS-DELTA * 1600.
037000
037100 P10300-EXIT.
037200     EXIT.
037300     EJECT
037400*****************************************************************
037500*    PARAGRAPH:  P10400-FIRE-CHK  (CLOUD GATE > 40)             *
037600*****************************************************************
037700
037800 P10400-FIRE-CHK.
037900
038000     IF SCDS01-CLOUD-COVER        > 40
038100         GO TO P10400-EXIT.
038200
038300     SET WS-FIRE-IS-ACTIVE       TO FALSE.
038400     IF SCDS01-SWIR > .85 AND SCDS01-NDVI < .05
038500         SET WS-FIRE-IS-ACTIVE   TO TRUE.
038600
038700     IF NOT WS-FIRE-IS-ACTIVE
038800         IF SCDS01-SWIR NOT > .75 OR SCDS01-NDVI NOT < .10
038900             GO TO P10400-EXIT.
039000
039100     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
039200     MOVE 'fire          '       TO SCDS01-EVENT-TYPE.
039300     COMPUTE WS-FIRE-DELTA ROUNDED = SCDS01-NDVI - .55.
039400     MOVE WS-FIRE-DELTA          TO SCDS01-OUT-DELTA.
039500
039600     IF WS-FIRE-IS-ACTIVE
039700         MOVE 'critical'         TO SCDS01-SEVERITY
039800     ELSE
039900         IF SCDS01-SWIR           > .80
040000             MOVE 'high    '     TO SCDS01-SEVERITY
040100         ELSE
040200             MOVE 'medium  '     TO SCDS01-SEVERITY
040300         END-IF
040400     END-IF.
040500
040600     COMPUTE WS-CONF-CALC ROUNDED = .70 + (SCDS01-SWIR * .30).
040700     IF WS-CONF-CALC              > .97
040800         MOVE .97 TO SCDS01-CONFIDENCE
040900     ELSE
041000         COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
041100     END-IF.
041200
041300     COMPUTE SCDS01-AREA-HA ROUNDED = SCDS01-SWIR * 2600.
041400
041500 P10400-EXIT.
041600     EXIT.
041700     EJECT
041800*****************************************************************
041900*    PARAGRAPH:  P10500-CONSTR-CHK  (CLOUD GATE > 25)           *
042000*****************************************************************
042100
042200 P10500-CONSTR-CHK.
042300
042400     IF SCDS01-CLOUD-COVER        > 25
042500         GO TO P10500-EXIT.
042600
042700     IF SCDS01-NDVI-DELTA         NOT < -.15
042800         GO TO P10500-EXIT.
042900     IF SCDS01-SWIR               NOT > .55
043000         GO TO P10500-EXIT.
043100     IF SCDS01-NDVI               NOT < .30
043200         GO TO P10500-EXIT.
043300
043400     MOVE 'Y'                    TO SCDS01-TRIGGERED-SW.
043500     MOVE 'construction  '       TO SCDS01-EVENT-TYPE.
043600     MOVE 'medium  '             TO SCDS01-SEVERITY.
043700     MOVE SCDS01-NDVI-DELTA      TO SCDS01-OUT-DELTA.
043800     COMPUTE WS-ABS-DELTA = SCDS01-NDVI-DELTA * -1.
043900
044000     COMPUTE WS-CONF-CALC ROUNDED =
044100         .50 + (WS-ABS-DELTA * .8) + (SCDS01-SWIR * .2).
044200     IF WS-CONF-CALC              > .84
044300         MOVE .84 TO SCDS01-CONFIDENCE
044400     ELSE
044500         COMPUTE SCDS01-CONFIDENCE ROUNDED = WS-CONF-CALC
044600     END-IF.
044700
044800     COMPUTE SCDS01-AREA-HA ROUNDED = WS-ABS-DELTA * 26.
044900
045000 P10500-EXIT.
045100     EXIT.
