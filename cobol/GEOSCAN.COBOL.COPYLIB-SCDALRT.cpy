000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* ALERT RECORD -- LINE SEQUENTIAL                                *
000500* ONE RECORD PER (EVENT, CHANNEL) PAIR, WRITTEN BY SCDB02.       *
000600******************************************************************
000700*
000800 01  SCD-ALERT-RECORD.
000900     05  SCDA-ALERT-ID           PIC X(12).
001000     05  SCDA-EVENT-ID           PIC X(12).
001100     05  SCDA-CHANNEL            PIC X(08).
001200         88  SCDA-CHAN-SLACK         VALUE 'slack   '.
001300         88  SCDA-CHAN-EMAIL         VALUE 'email   '.
001400         88  SCDA-CHAN-SMS           VALUE 'sms     '.
001500     05  SCDA-SEVERITY           PIC X(08).
001600     05  SCDA-MESSAGE            PIC X(120).
001700     05  SCDA-SENT-AT            PIC 9(15).
001800     05  SCDA-SENT-AT-R          REDEFINES SCDA-SENT-AT
001900                                 PIC X(15).
002000     05  SCDA-STATUS             PIC X(08).
002100         88  SCDA-STAT-PENDING       VALUE 'pending '.
002200         88  SCDA-STAT-SENT          VALUE 'sent    '.
002300         88  SCDA-STAT-FAILED        VALUE 'failed  '.
002400     05  FILLER                  PIC X(07).
