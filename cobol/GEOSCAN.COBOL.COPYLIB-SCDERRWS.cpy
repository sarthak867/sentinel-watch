000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* GENERIC BATCH ERROR WORK AREA -- FILE STATUS / ABEND MESSAGES  *
000500* COMMON TO ALL SCD JOBSTEPS.  CARRIED OVER FROM THE OLDER       *
000600* GEOSCAN BATCH STANDARD ERROR SET AND CUT DOWN TO THE PLAIN     *
000700* VSAM/QSAM FILE-STATUS CASE SINCE THIS SUITE HAS NO ON-LINE     *
000800* COMPONENT.                                                     *
000900******************************************************************
001000
001100 77  WS-SCD-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.
001200
001300 01  WS-SCD-ERROR-GENERAL.
001400     05  WS-SCD-ERROR-TYPE       PIC X(04)       VALUE SPACES.
001500         88  SCD-FILE-ERROR                      VALUE 'FILE'.
001600         88  SCD-LOGIC-ERROR                     VALUE 'LOGC'.
001700     05  FILLER                  PIC X(04)       VALUE SPACES.
001800
001900******************************************************************
002000*    SCD FORMATTED ERROR LINES -- SAME BANNER SHAPE USED BY      *
002100*    THE OLD BATCH ERROR SET (SEE CHANGE LOG SCD-006)            *
002200******************************************************************
002300
002400 01  WS-SCD-ERROR-AREA.
002500     05  WSEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
002600     05  WSEA-ERROR-02.
002700         10 FILLER               PIC X(01)       VALUE '*'.
002800         10 FILLER               PIC X(78)       VALUE SPACES.
002900         10 FILLER               PIC X(01)       VALUE '*'.
003000     05  WSEA-ERROR-03.
003100         10 FILLER               PIC X(01)       VALUE '*'.
003200         10 FILLER               PIC X(78)       VALUE
003300         '   SATELLITE CHANGE-DETECTION (SCD) FILE ERROR   '.
003400         10 FILLER               PIC X(01)       VALUE '*'.
003500     05  WSEA-ERROR-04.
003600         10 FILLER               PIC X(01)       VALUE '*'.
003700         10 FILLER               PIC X(78)       VALUE SPACES.
003800         10 FILLER               PIC X(01)       VALUE '*'.
003900     05  WSEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
004000     05  WSEA-ERROR-06.
004100         10 FILLER               PIC X(01)       VALUE '*'.
004200         10 WSEA-ERROR-06-TEXT   PIC X(78)       VALUE SPACES.
004300         10 FILLER               PIC X(01)       VALUE '*'.
004400     05  WSEA-ERROR-07.
004500         10 FILLER               PIC X(01)       VALUE '*'.
004600         10 WSEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
004700         10 FILLER               PIC X(01)       VALUE '*'.
004800     05  WSEA-ERROR-08           PIC X(80)       VALUE ALL '*'.
004900
005000******************************************************************
005100*    SCD FILE-STATUS ERROR LINE                                 *
005200******************************************************************
005300
005400 01  WS-SCD-FILE-ERROR-01.
005500     05  FILLER                  PIC X(01)       VALUE SPACES.
005600     05  FILLER                  PIC X(12)       VALUE
005700         'FILE ERROR: '.
005800     05  FILLER                  PIC X(10)       VALUE
005900         'PROGRAM = '.
006000     05  WSFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
006100     05  FILLER                  PIC X(12)       VALUE
006200         ', DDNAME = '.
006300     05  WSFE-DDNAME             PIC X(08)       VALUE SPACES.
006400     05  FILLER                  PIC X(15)       VALUE
006500         ', FILE-STAT = '.
006600     05  WSFE-FILE-STATUS        PIC X(02)       VALUE SPACES.
006700     05  FILLER                  PIC X(12)       VALUE SPACES.
006800*
006900 01  WS-SCD-FILE-ERROR-02.
007000     05  FILLER                  PIC X(01)       VALUE SPACES.
007100     05  FILLER                  PIC X(14)       VALUE
007200         'PARAGRAPH -- '.
007300     05  WSFE-PARAGRAPH          PIC X(30)       VALUE SPACES.
007400     05  WSFE-PARAGRAPH-R        REDEFINES WSFE-PARAGRAPH.
007500         10  WSFE-PARAGRAPH-1    PIC X(15).
007600         10  WSFE-PARAGRAPH-2    PIC X(15).
007700     05  FILLER                  PIC X(35)       VALUE SPACES.
