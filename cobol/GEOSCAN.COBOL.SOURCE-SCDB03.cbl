000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCDB03.
000300 AUTHOR. R L HAYNIE.
000400 INSTALLATION. GEOSCAN CORPORATION.
000500 DATE-WRITTEN. 04/25/91.
000600 DATE-COMPILED.
000700 SECURITY. GEOSCAN CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*              SATELLITE CHANGE-DETECTION SYSTEM (SCD)          *
001100*                     GEOSCAN CORPORATION                       *
001200*                                                                *
001300* PROGRAM :   SCDB03                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM SCDB03 IS THE WORLD-MODEL AND STATISTICS   *
001600*             REPORT.  IT REREADS THE TILE, EVENT AND ALERT      *
001700*             FILES PRODUCED EARLIER IN THE RUN (SCDB01/SCDB02), *
001800*             BUILDS A PER-REGION SUMMARY TABLE (LATEST TILE     *
001900*             WINS BY TIMESTAMP, EVENTS LEFT-JOINED ONTO IT),    *
002000*             AND PRINTS THE RUN-SUMMARY REPORT FOR THE DESK.    *
002100*                                                                *
002200* FILES   :   TILESIN  - SATELLITE TILE FILE (INPUT, RE-READ)    *
002300*             EVENTIN  - CHANGE EVENT FILE (INPUT, RE-READ)      *
002400*             ALERTIN  - ALERT FILE (INPUT, RE-READ)             *
002500*             RPTOUT   - RUN-SUMMARY REPORT (OUTPUT, PRINT)      *
002600*                                                                *
002700*****************************************************************
002800*             PROGRAM CHANGE LOG                                 *
002900*             -------------------                                *
003000*                                                                *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION           *
003200*  --------   --------------------  --------------------------  *
003300*  04/25/91   R L HAYNIE            ORIGINAL PROGRAM.            *
003400*                                   TICKET SCD-003.              *
003500*  02/14/94   T A OKONKWO           ADDED THE WORLD-MODEL TABLE  *
003600*                                   AND SECTION 6 OF THE REPORT  *
003700*                                   AT THE REQUEST OF THE DESK.  *
003800*                                   TICKET SCD-019.              *
003900*  06/03/98   P R DUBIEL            Y2K REMEDIATION -- TIMESTAMP *
004000*                                   COMPARE LOGIC IN THE WORLD-  *
004100*                                   MODEL PASSES USED A 2-DIGIT  *
004200*                                   YEAR WINDOW.  EXPANDED TO    *
004300*                                   4-DIGIT YEAR THROUGHOUT.     *
004400*                                   TICKET Y2K-0447.             *
004500*  01/11/99   P R DUBIEL            YEAR-2000 SIGNOFF.           *
004600*                                   TICKET SCD-035.              *
004700*  08/30/01   M K FEENSTRA          ADDED THE ALERTS-BY-CHANNEL  *
004800*                                   TABLE (SECTION 5) SO THE     *
004900*                                   REPORT COVERS SCDB02'S       *
005000*                                   OUTPUT TOO.  TICKET SCD-042. *
005100*  09/09/04   M K FEENSTRA          ADDED THE GRAND-TOTALS LINE  *
005200*                                   AT THE FOOT OF THE REPORT.   *
005300*                                   TICKET SCD-055.              *
005400*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX   *
005500*****************************************************************
005600     EJECT
005700 ENVIRONMENT DIVISION.
005800
005900 CONFIGURATION SECTION.
006000
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS SCD-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
006400     UPSI-0 ON  STATUS IS SCD-RERUN-MODE
006500            OFF STATUS IS SCD-NORMAL-MODE.
006600
006700 INPUT-OUTPUT SECTION.
006800
006900 FILE-CONTROL.
007000     SELECT TILE-FILE-IN     ASSIGN TO TILESIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-TILE-STATUS.
007300
007400     SELECT EVENT-FILE-IN    ASSIGN TO EVENTIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-EVENT-STATUS.
007700
007800     SELECT ALERT-FILE-IN    ASSIGN TO ALERTIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-ALERT-STATUS.
008100
008200     SELECT REPORT-FILE-OUT  ASSIGN TO RPTOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-REPORT-STATUS.
008500
008600 DATA DIVISION.
008700     EJECT
008800 FILE SECTION.
008900
009000 FD  TILE-FILE-IN
009100     RECORD CONTAINS 120 CHARACTERS
009200     LABEL RECORDS ARE STANDARD.
009300     COPY SCDTILE.
009400
009500 FD  EVENT-FILE-IN
009600     RECORD CONTAINS 250 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 01  EVENT-FILE-REC              PIC X(250).
009900
010000 FD  ALERT-FILE-IN
010100     RECORD CONTAINS 200 CHARACTERS
010200     LABEL RECORDS ARE STANDARD.
010300 01  ALERT-FILE-REC              PIC X(200).
010400
010500 FD  REPORT-FILE-OUT
010600     RECORD CONTAINS 132 CHARACTERS
010700     LABEL RECORDS ARE STANDARD.
010800 01  REPORT-FILE-REC             PIC X(132).
010900     EJECT
011000 WORKING-STORAGE SECTION.
011100
011200*****************************************************************
011300*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *
011400*****************************************************************
011500 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
011600
011700*****************************************************************
011800*    SWITCHES                                                   *
011900*****************************************************************
012000
012100 01  WS-SWITCHES.
012200     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
012300         88  END-OF-PROCESS                 VALUE 'Y'.
012400         88  NOT-END-OF-PROCESS              VALUE 'N'.
012500     05  FILLER                  PIC X     VALUE SPACE.
012600
012700*****************************************************************
012800*    MISCELLANEOUS WORK FIELDS                                  *
012900*****************************************************************
013000
013100 01  WS-MISCELLANEOUS-FIELDS.
013200     05  WS-TILE-STATUS          PIC XX    VALUE SPACES.
013300         88  TILE-OK                        VALUE '00'.
013400         88  TILE-END                        VALUE '10'.
013500         88  TILE-ERR                        VALUE '30' '35'.
013600     05  WS-EVENT-STATUS         PIC XX    VALUE SPACES.
013700         88  EVENT-OK                        VALUE '00'.
013800         88  EVENT-END                       VALUE '10'.
013900         88  EVENT-ERR                       VALUE '30' '35'.
014000     05  WS-ALERT-STATUS         PIC XX    VALUE SPACES.
014100         88  ALERT-OK                        VALUE '00'.
014200         88  ALERT-END                       VALUE '10'.
014300         88  ALERT-ERR                       VALUE '30' '35'.
014400     05  WS-REPORT-STATUS        PIC XX    VALUE SPACES.
014500         88  REPORT-OK                       VALUE '00'.
014600     05  WS-LOOKUP-REGION        PIC X(20) VALUE SPACES.
014700     05  WS-GRAND-TILES          PIC 9(9)  VALUE ZERO COMP-3.
014800     05  WS-GRAND-EVENTS         PIC 9(7)  VALUE ZERO COMP-3.
014900     05  WS-GRAND-AREA           PIC 9(9)V9(2) VALUE ZERO
015000                                 COMP-3.
015100     05  FILLER              PIC X(01) VALUE SPACE.
015200
015300*****************************************************************
015400*    RUN STATISTICS -- U6                                       *
015500*****************************************************************
015600
015700 01  WS-STATS.
015800     05  WS-STAT-TILES-READ      PIC 9(7) VALUE ZERO COMP-3.
015900     05  WS-STAT-CLOUD-SKIP      PIC 9(7) VALUE ZERO COMP-3.
016000     05  WS-STAT-EVENTS          PIC 9(7) VALUE ZERO COMP-3.
016100     05  WS-STAT-BY-TYPE.
016200         10  WS-STAT-DEFOR       PIC 9(7) VALUE ZERO COMP-3.
016300         10  WS-STAT-FLOOD       PIC 9(7) VALUE ZERO COMP-3.
016400         10  WS-STAT-FIRE        PIC 9(7) VALUE ZERO COMP-3.
016500         10  WS-STAT-CROP        PIC 9(7) VALUE ZERO COMP-3.
016600         10  WS-STAT-CONSTR      PIC 9(7) VALUE ZERO COMP-3.
016700     05  WS-STAT-BY-SEV.
016800         10  WS-STAT-SEV-LOW     PIC 9(7) VALUE ZERO COMP-3.
016900         10  WS-STAT-SEV-MED     PIC 9(7) VALUE ZERO COMP-3.
017000         10  WS-STAT-SEV-HIGH    PIC 9(7) VALUE ZERO COMP-3.
017100         10  WS-STAT-SEV-CRIT    PIC 9(7) VALUE ZERO COMP-3.
017200     05  WS-STAT-BY-CHANNEL.
017300         10  WS-STAT-SLACK       PIC 9(7) VALUE ZERO COMP-3.
017400         10  WS-STAT-EMAIL       PIC 9(7) VALUE ZERO COMP-3.
017500         10  WS-STAT-SMS         PIC 9(7) VALUE ZERO COMP-3.
017600         10  FILLER              PIC X(01) VALUE SPACE.
017700
017800     COPY SCDEVT.
017900     EJECT
018000     COPY SCDALRT.
018100     EJECT
018200     COPY SCDWRLD.
018300     EJECT
018400*****************************************************************
018500*    RUN-SUMMARY REPORT PRINT LINES                             *
018600*****************************************************************
018700
018800 01  RPT-HEADING-1.
018900     05  FILLER              PIC X(40) VALUE SPACES.
019000     05  FILLER              PIC X(52) VALUE
019100         'GEOSCAN CORPORATION -- SATELLITE CHANGE-DETECTION'.
019200     05  FILLER              PIC X(40) VALUE SPACES.
019300
019400 01  RPT-HEADING-2.
019500     05  FILLER              PIC X(40) VALUE SPACES.
019600     05  FILLER              PIC X(30) VALUE
019700         'RUN-SUMMARY REPORT -- SCDB03'.
019800     05  FILLER              PIC X(62) VALUE SPACES.
019900
020000 01  RPT-BLANK-LINE          PIC X(132) VALUE SPACES.
020100
020200 01  RPT-TOTALS-LINE.
020300     05  FILLER              PIC X(22) VALUE
020400         'TILES PROCESSED . . .'.
020500     05  RPT-TOT-TILES       PIC ZZZZZZ9.
020600     05  FILLER              PIC X(103) VALUE SPACES.
020700
020800 01  RPT-TOTALS-LINE-2.
020900     05  FILLER              PIC X(22) VALUE
021000         'TILES CLOUD-SKIPPED .'.
021100     05  RPT-TOT-SKIP        PIC ZZZZZZ9.
021200     05  FILLER              PIC X(103) VALUE SPACES.
021300
021400 01  RPT-TOTALS-LINE-3.
021500     05  FILLER              PIC X(22) VALUE
021600         'EVENTS DETECTED  . . '.
021700     05  RPT-TOT-EVENTS      PIC ZZZZZZ9.
021800     05  FILLER              PIC X(103) VALUE SPACES.
021900
022000 01  RPT-TABLE-HDR.
022100     05  RPT-HDR-COL1        PIC X(20) VALUE SPACES.
022200     05  RPT-HDR-COL2        PIC X(10) VALUE SPACES.
022300     05  FILLER              PIC X(102) VALUE SPACES.
022400
022500 01  RPT-TYPE-DETAIL.
022600     05  FILLER              PIC X(02) VALUE SPACES.
022700     05  RPT-TYPE-NAME       PIC X(14) VALUE SPACES.
022800     05  FILLER              PIC X(06) VALUE SPACES.
022900     05  RPT-TYPE-COUNT      PIC ZZZZ9.
023000     05  FILLER              PIC X(105) VALUE SPACES.
023100
023200 01  RPT-SEV-DETAIL.
023300     05  FILLER              PIC X(02) VALUE SPACES.
023400     05  RPT-SEV-NAME        PIC X(08) VALUE SPACES.
023500     05  FILLER              PIC X(12) VALUE SPACES.
023600     05  RPT-SEV-COUNT       PIC ZZZZ9.
023700     05  FILLER              PIC X(105) VALUE SPACES.
023800
023900 01  RPT-CHAN-DETAIL.
024000     05  FILLER              PIC X(02) VALUE SPACES.
024100     05  RPT-CHAN-NAME       PIC X(08) VALUE SPACES.
024200     05  FILLER              PIC X(12) VALUE SPACES.
024300     05  RPT-CHAN-COUNT      PIC ZZZZ9.
024400     05  FILLER              PIC X(105) VALUE SPACES.
024500
024600 01  RPT-WORLD-DETAIL.
024700     05  RPT-WLD-REGION      PIC X(20) VALUE SPACES.
024800     05  FILLER              PIC X(01) VALUE SPACES.
024900     05  RPT-WLD-TILES       PIC ZZZZZZ9.
025000     05  FILLER              PIC X(01) VALUE SPACES.
025100     05  RPT-WLD-NDVI        PIC -9.9999.
025200     05  FILLER              PIC X(01) VALUE SPACES.
025300     05  RPT-WLD-NDWI        PIC -9.9999.
025400     05  FILLER              PIC X(01) VALUE SPACES.
025500     05  RPT-WLD-EVENTS      PIC ZZZZZ9.
025600     05  FILLER              PIC X(01) VALUE SPACES.
025700     05  RPT-WLD-TYPE        PIC X(14) VALUE SPACES.
025800     05  FILLER              PIC X(01) VALUE SPACES.
025900     05  RPT-WLD-AREA        PIC ZZZZZZZZZ.99.
026000     05  FILLER              PIC X(53) VALUE SPACES.
026100
026200 01  RPT-GRAND-TOTALS.
026300     05  FILLER              PIC X(15) VALUE 'GRAND TOTALS -'.
026400     05  FILLER              PIC X(08) VALUE ' TILES='.
026500     05  RPT-GT-TILES        PIC ZZZZZZZZ9.
026600     05  FILLER              PIC X(09) VALUE ' EVENTS='.
026700     05  RPT-GT-EVENTS       PIC ZZZZZZ9.
026800     05  FILLER              PIC X(06) VALUE ' HA=  '.
026900     05  RPT-GT-AREA         PIC ZZZZZZZZZ.99.
027000     05  FILLER              PIC X(66) VALUE SPACES.
027100     EJECT
027200*****************************************************************
027300*    GENERAL ERROR PROCESSING WORK AREAS                        *
027400*****************************************************************
027500
027600     COPY SCDERRWS.
027700     EJECT
027800*****************************************************************
027900*    P R O C E D U R E    D I V I S I O N                       *
028000*****************************************************************
028100
028200 PROCEDURE DIVISION.
028300
028400 P00000-MAINLINE.
028500
028600     OPEN INPUT  TILE-FILE-IN.
028700     PERFORM P10000-TILE-PASS THRU P10000-EXIT
028800         UNTIL TILE-END OR TILE-ERR.
028900     CLOSE TILE-FILE-IN.
029000
029100     OPEN INPUT  EVENT-FILE-IN.
029200     PERFORM P20000-EVENT-PASS THRU P20000-EXIT
029300         UNTIL EVENT-END OR EVENT-ERR.
029400     CLOSE EVENT-FILE-IN.
029500
029600     OPEN INPUT  ALERT-FILE-IN.
029700     PERFORM P22000-ALERT-PASS THRU P22000-EXIT
029800         UNTIL ALERT-END OR ALERT-ERR.
029900     CLOSE ALERT-FILE-IN.
030000
030100     OPEN OUTPUT REPORT-FILE-OUT.
030200     PERFORM P30000-PRINT-REPORT THRU P30000-EXIT.
030300     CLOSE REPORT-FILE-OUT.
030400
030500     GOBACK.
030600
030700 P00000-EXIT.
030800     EXIT.
030900     EJECT
031000*****************************************************************
031100*    PARAGRAPH:  P10000-TILE-PASS                               *
031200*    REBUILDS THE WORLD-MODEL TILES-SIDE -- ONE ENTRY PER        *
031300*    DISTINCT REGION, LATEST TILE (BY TIMESTAMP) WINS.           *
031400*****************************************************************
031500
031600 P10000-TILE-PASS.
031700
031800     READ TILE-FILE-IN
031900         AT END
032000             SET TILE-END TO TRUE
032100             GO TO P10000-EXIT
032200     END-READ.
032300
032400     ADD 1 TO WS-STAT-TILES-READ.
032500
032600     IF SCDT-CLOUD-COVER          > 30
032700         ADD 1 TO WS-STAT-CLOUD-SKIP.
032800
032900     MOVE SCDT-REGION            TO WS-LOOKUP-REGION.
033000     PERFORM P15000-FIND-OR-ADD-REGION THRU P15000-EXIT.
033100
033200     ADD 1 TO WRLD-TOTAL-TILES (WRLD-IDX).
033300
033400     IF SCDT-TIMESTAMP            > WRLD-LAST-UPDATED (WRLD-IDX)
033500         MOVE SCDT-TILE-ID       TO WRLD-LAST-TILE-ID (WRLD-IDX)
033600         MOVE SCDT-TIMESTAMP     TO WRLD-LAST-UPDATED (WRLD-IDX)
033700         MOVE SCDT-NDVI          TO WRLD-CURRENT-NDVI (WRLD-IDX)
033800         MOVE SCDT-NDWI          TO WRLD-CURRENT-NDWI (WRLD-IDX)
033900         MOVE SCDT-BAND-SWIR     TO WRLD-CURRENT-SWIR (WRLD-IDX).
034000
034100 P10000-EXIT.
034200     EXIT.
034300     EJECT
034400*****************************************************************
034500*    PARAGRAPH:  P15000-FIND-OR-ADD-REGION                      *
034600*    LEAVES WRLD-IDX POINTING AT WS-LOOKUP-REGION'S ENTRY,       *
034700*    APPENDING A NEW ONE WHEN THE REGION HAS NOT BEEN SEEN YET.  *
034800*****************************************************************
034900
035000 P15000-FIND-OR-ADD-REGION.
035100
035200     SET WRLD-IDX TO 1.
035300     SEARCH WRLD-ENTRY
035400         AT END
035500             PERFORM P15500-ADD-REGION THRU P15500-EXIT
035600         WHEN WRLD-REGION (WRLD-IDX) = WS-LOOKUP-REGION
035700             CONTINUE
035800     END-SEARCH.
035900
036000 P15000-EXIT.
036100     EXIT.
036200     EJECT
036300*****************************************************************
036400*    PARAGRAPH:  P15500-ADD-REGION                              *
036500*****************************************************************
036600
036700 P15500-ADD-REGION.
036800
036900     ADD 1 TO WRLD-REGION-COUNT.
037000     SET WRLD-IDX TO WRLD-REGION-COUNT.
037100
037200     MOVE WS-LOOKUP-REGION       TO WRLD-REGION (WRLD-IDX).
037300     MOVE SPACES                 TO WRLD-LAST-TILE-ID (WRLD-IDX).
037400     MOVE ZERO                   TO WRLD-LAST-UPDATED (WRLD-IDX)
037500                                    WRLD-CURRENT-NDVI (WRLD-IDX)
037600                                    WRLD-CURRENT-NDWI (WRLD-IDX)
037700                                    WRLD-CURRENT-SWIR (WRLD-IDX)
037800                                    WRLD-TOTAL-TILES (WRLD-IDX)
037900                                    WRLD-ACTIVE-EVENTS (WRLD-IDX)
038000                                    WRLD-LAST-CONFID (WRLD-IDX)
038100                                    WRLD-TOTAL-AREA-HA (WRLD-IDX)
038200                                    WRLD-LAST-EVT-TS (WRLD-IDX).
038300     MOVE 'none'                 TO WRLD-LAST-EVT-TYPE (WRLD-IDX).
038400
038500 P15500-EXIT.
038600     EXIT.
038700     EJECT
038800*****************************************************************
038900*    PARAGRAPH:  P20000-EVENT-PASS                              *
039000*    REBUILDS EVENT TOTALS FOR SECTIONS 3/4, AND MERGES EACH     *
039100*    EVENT ONTO THE WORLD-MODEL ROW FOR ITS REGION.              *
039200*****************************************************************
039300
039400 P20000-EVENT-PASS.
039500
039600     READ EVENT-FILE-IN INTO SCD-EVENT-RECORD
039700         AT END
039800             SET EVENT-END TO TRUE
039900             GO TO P20000-EXIT
040000     END-READ.
040100
040200     ADD 1 TO WS-STAT-EVENTS.
040300
040400     EVALUATE TRUE
040500         WHEN SCDE-DEFORESTATION  ADD 1 TO WS-STAT-DEFOR
040600         WHEN SCDE-FLOOD          ADD 1 TO WS-STAT-FLOOD
040700         WHEN SCDE-FIRE           ADD 1 TO WS-STAT-FIRE
040800         WHEN SCDE-CROP-STRESS    ADD 1 TO WS-STAT-CROP
040900         WHEN SCDE-CONSTRUCTION   ADD 1 TO WS-STAT-CONSTR
041000         WHEN OTHER               CONTINUE
041100     END-EVALUATE.
041200
041300     EVALUATE TRUE
041400         WHEN SCDE-SEV-LOW        ADD 1 TO WS-STAT-SEV-LOW
041500         WHEN SCDE-SEV-MEDIUM     ADD 1 TO WS-STAT-SEV-MED
041600         WHEN SCDE-SEV-HIGH       ADD 1 TO WS-STAT-SEV-HIGH
041700         WHEN SCDE-SEV-CRITICAL   ADD 1 TO WS-STAT-SEV-CRIT
041800         WHEN OTHER               CONTINUE
041900     END-EVALUATE.
042000
042100     MOVE SCDE-REGION            TO WS-LOOKUP-REGION.
042200     PERFORM P15000-FIND-OR-ADD-REGION THRU P15000-EXIT.
042300
042400     ADD 1 TO WRLD-ACTIVE-EVENTS (WRLD-IDX).
042500     ADD SCDE-AREA-HECTARES      TO WRLD-TOTAL-AREA-HA (WRLD-IDX).
042600
042700     IF SCDE-TIMESTAMP            > WRLD-LAST-EVT-TS (WRLD-IDX)
042800         MOVE SCDE-EVENT-TYPE    TO WRLD-LAST-EVT-TYPE (WRLD-IDX)
042900         MOVE SCDE-CONFIDENCE    TO WRLD-LAST-CONFID (WRLD-IDX)
043000         MOVE SCDE-TIMESTAMP     TO WRLD-LAST-EVT-TS (WRLD-IDX).
043100
043200 P20000-EXIT.
043300     EXIT.
043400     EJECT
043500*****************************************************************
043600*    PARAGRAPH:  P22000-ALERT-PASS                              *
043700*    TOTALS ALERTS BY CHANNEL FOR SECTION 5.                     *
043800*****************************************************************
043900
044000 P22000-ALERT-PASS.
044100
044200     READ ALERT-FILE-IN INTO SCD-ALERT-RECORD
044300         AT END
044400             SET ALERT-END TO TRUE
044500             GO TO P22000-EXIT
044600     END-READ.
044700
044800     EVALUATE TRUE
044900         WHEN SCDA-CHAN-SLACK     ADD 1 TO WS-STAT-SLACK
045000         WHEN SCDA-CHAN-EMAIL     ADD 1 TO WS-STAT-EMAIL
045100         WHEN SCDA-CHAN-SMS       ADD 1 TO WS-STAT-SMS
045200         WHEN OTHER               CONTINUE
045300     END-EVALUATE.
045400
045500 P22000-EXIT.
045600     EXIT.
045700     EJECT
045800*****************************************************************
045900*    PARAGRAPH:  P30000-PRINT-REPORT                            *
046000*****************************************************************
046100
046200 P30000-PRINT-REPORT.
046300
046400     PERFORM P30100-PRINT-HEADER      THRU P30100-EXIT.
046500     PERFORM P30200-PRINT-TOTALS      THRU P30200-EXIT.
046600     PERFORM P30300-PRINT-BY-TYPE     THRU P30300-EXIT.
046700     PERFORM P30400-PRINT-BY-SEV      THRU P30400-EXIT.
046800     PERFORM P30500-PRINT-BY-CHANNEL  THRU P30500-EXIT.
046900     PERFORM P30600-PRINT-WORLD-MODEL THRU P30600-EXIT.
047000     PERFORM P30700-PRINT-GRAND-TOTAL THRU P30700-EXIT.
047100
047200 P30000-EXIT.
047300     EXIT.
047400     EJECT
047500*****************************************************************
047600*    PARAGRAPH:  P30100-PRINT-HEADER   (REPORT SECTION 1)       *
047700*****************************************************************
047800
047900 P30100-PRINT-HEADER.
048000
048100     WRITE REPORT-FILE-REC FROM RPT-HEADING-1.
048200     WRITE REPORT-FILE-REC FROM RPT-HEADING-2.
048300     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
048400
048500 P30100-EXIT.
048600     EXIT.
048700     EJECT
048800*****************************************************************
048900*    PARAGRAPH:  P30200-PRINT-TOTALS   (REPORT SECTION 2)       *
049000*****************************************************************
049100
049200 P30200-PRINT-TOTALS.
049300
049400     MOVE WS-STAT-TILES-READ     TO RPT-TOT-TILES.
049500     WRITE REPORT-FILE-REC FROM RPT-TOTALS-LINE.
049600
049700     MOVE WS-STAT-CLOUD-SKIP     TO RPT-TOT-SKIP.
049800     WRITE REPORT-FILE-REC FROM RPT-TOTALS-LINE-2.
049900
050000     MOVE WS-STAT-EVENTS         TO RPT-TOT-EVENTS.
050100     WRITE REPORT-FILE-REC FROM RPT-TOTALS-LINE-3.
050200
050300     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
050400
050500 P30200-EXIT.
050600     EXIT.
050700     EJECT
050800*****************************************************************
050900*    PARAGRAPH:  P30300-PRINT-BY-TYPE  (REPORT SECTION 3)       *
051000*****************************************************************
051100
051200 P30300-PRINT-BY-TYPE.
051300
051400     MOVE 'EVENT TYPE'         TO RPT-HDR-COL1.
051500     MOVE 'COUNT'              TO RPT-HDR-COL2.
051600     WRITE REPORT-FILE-REC FROM RPT-TABLE-HDR.
051700
051800     MOVE 'deforestation '     TO RPT-TYPE-NAME.
051900     MOVE WS-STAT-DEFOR        TO RPT-TYPE-COUNT.
052000     WRITE REPORT-FILE-REC FROM RPT-TYPE-DETAIL.
052100
052200     MOVE 'flood         '     TO RPT-TYPE-NAME.
052300     MOVE WS-STAT-FLOOD        TO RPT-TYPE-COUNT.
052400     WRITE REPORT-FILE-REC FROM RPT-TYPE-DETAIL.
052500
052600     MOVE 'fire          '     TO RPT-TYPE-NAME.
052700     MOVE WS-STAT-FIRE         TO RPT-TYPE-COUNT.
052800     WRITE REPORT-FILE-REC FROM RPT-TYPE-DETAIL.
052900
053000     MOVE 'crop_stress   '     TO RPT-TYPE-NAME.
053100     MOVE WS-STAT-CROP         TO RPT-TYPE-COUNT.
053200     WRITE REPORT-FILE-REC FROM RPT-TYPE-DETAIL.
053300
053400     MOVE 'construction  '     TO RPT-TYPE-NAME.
053500     MOVE WS-STAT-CONSTR       TO RPT-TYPE-COUNT.
053600     WRITE REPORT-FILE-REC FROM RPT-TYPE-DETAIL.
053700
053800     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
053900
054000 P30300-EXIT.
054100     EXIT.
054200     EJECT
054300*****************************************************************
054400*    PARAGRAPH:  P30400-PRINT-BY-SEV   (REPORT SECTION 4)       *
054500*****************************************************************
054600
054700 P30400-PRINT-BY-SEV.
054800
054900     MOVE 'SEVERITY'           TO RPT-HDR-COL1.
055000     MOVE 'COUNT'              TO RPT-HDR-COL2.
055100     WRITE REPORT-FILE-REC FROM RPT-TABLE-HDR.
055200
055300     MOVE 'low     '           TO RPT-SEV-NAME.
055400     MOVE WS-STAT-SEV-LOW      TO RPT-SEV-COUNT.
055500     WRITE REPORT-FILE-REC FROM RPT-SEV-DETAIL.
055600
055700     MOVE 'medium  '           TO RPT-SEV-NAME.
055800     MOVE WS-STAT-SEV-MED      TO RPT-SEV-COUNT.
055900     WRITE REPORT-FILE-REC FROM RPT-SEV-DETAIL.
056000
056100     MOVE 'high    '           TO RPT-SEV-NAME.
056200     MOVE WS-STAT-SEV-HIGH     TO RPT-SEV-COUNT.
056300     WRITE REPORT-FILE-REC FROM RPT-SEV-DETAIL.
056400
056500     MOVE 'critical'           TO RPT-SEV-NAME.
056600     MOVE WS-STAT-SEV-CRIT     TO RPT-SEV-COUNT.
056700     WRITE REPORT-FILE-REC FROM RPT-SEV-DETAIL.
056800
056900     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
057000
057100 P30400-EXIT.
057200     EXIT.
057300     EJECT
057400*****************************************************************
057500*    PARAGRAPH:  P30500-PRINT-BY-CHANNEL (REPORT SECTION 5)     *
057600*****************************************************************
057700
057800 P30500-PRINT-BY-CHANNEL.
057900
058000     MOVE 'CHANNEL'            TO RPT-HDR-COL1.
058100     MOVE 'COUNT'              TO RPT-HDR-COL2.
058200     WRITE REPORT-FILE-REC FROM RPT-TABLE-HDR.
058300
058400     MOVE 'slack   '           TO RPT-CHAN-NAME.
058500     MOVE WS-STAT-SLACK        TO RPT-CHAN-COUNT.
058600     WRITE REPORT-FILE-REC FROM RPT-CHAN-DETAIL.
058700
058800     MOVE 'email   '           TO RPT-CHAN-NAME.
058900     MOVE WS-STAT-EMAIL        TO RPT-CHAN-COUNT.
059000     WRITE REPORT-FILE-REC FROM RPT-CHAN-DETAIL.
059100
059200     MOVE 'sms     '           TO RPT-CHAN-NAME.
059300     MOVE WS-STAT-SMS          TO RPT-CHAN-COUNT.
059400     WRITE REPORT-FILE-REC FROM RPT-CHAN-DETAIL.
059500
059600     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
059700
059800 P30500-EXIT.
059900     EXIT.
060000     EJECT
060100*****************************************************************
060200*    PARAGRAPH:  P30600-PRINT-WORLD-MODEL (REPORT SECTION 6)    *
060300*    ALSO ACCUMULATES THE GRAND-TOTALS FOR SECTION 7.           *
060400*****************************************************************
060500
060600 P30600-PRINT-WORLD-MODEL.
060700
060800     MOVE 'REGION'             TO RPT-HDR-COL1.
060900     MOVE 'TILES/EVTS'         TO RPT-HDR-COL2.
061000     WRITE REPORT-FILE-REC FROM RPT-TABLE-HDR.
061100
061200     MOVE ZERO TO WS-GRAND-TILES WS-GRAND-EVENTS WS-GRAND-AREA.
061300
061400     PERFORM P30650-PRINT-WORLD-LINE THRU P30650-EXIT
061500         VARYING WS-SUB1 FROM 1 BY 1
061600         UNTIL WS-SUB1 > WRLD-REGION-COUNT.
061700
061800     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
061900
062000 P30600-EXIT.
062100     EXIT.
062200     EJECT
062300*****************************************************************
062400*    PARAGRAPH:  P30650-PRINT-WORLD-LINE                         *
062500*    MOVES ONE WORLD-MODEL TABLE ENTRY TO THE DETAIL LINE AND    *
062600*    WRITES IT, ADDING ITS FIGURES INTO THE GRAND-TOTAL FIELDS.  *
062700*                                                                *
062800*    CALLED BY:  P30600-PRINT-WORLD-MODEL                        *
062900*****************************************************************
063000
063100 P30650-PRINT-WORLD-LINE.
063200
063300     SET WRLD-IDX TO WS-SUB1.
063400     MOVE WRLD-REGION (WRLD-IDX)     TO RPT-WLD-REGION.
063500     MOVE WRLD-TOTAL-TILES (WRLD-IDX) TO RPT-WLD-TILES.
063600     MOVE WRLD-CURRENT-NDVI (WRLD-IDX) TO RPT-WLD-NDVI.
063700     MOVE WRLD-CURRENT-NDWI (WRLD-IDX) TO RPT-WLD-NDWI.
063800     MOVE WRLD-ACTIVE-EVENTS (WRLD-IDX) TO RPT-WLD-EVENTS.
063900     MOVE WRLD-LAST-EVT-TYPE (WRLD-IDX) TO RPT-WLD-TYPE.
064000     MOVE WRLD-TOTAL-AREA-HA (WRLD-IDX) TO RPT-WLD-AREA.
064100     WRITE REPORT-FILE-REC FROM RPT-WORLD-DETAIL.
064200
064300     ADD WRLD-TOTAL-TILES (WRLD-IDX)   TO WS-GRAND-TILES.
064400     ADD WRLD-ACTIVE-EVENTS (WRLD-IDX) TO WS-GRAND-EVENTS.
064500     ADD WRLD-TOTAL-AREA-HA (WRLD-IDX) TO WS-GRAND-AREA.
064600
064700 P30650-EXIT.
064800     EXIT.
064900     EJECT
065000*****************************************************************
065100*    PARAGRAPH:  P30700-PRINT-GRAND-TOTAL (REPORT SECTION 7)    *
065200*****************************************************************
065300
065400 P30700-PRINT-GRAND-TOTAL.
065500
065600     MOVE WS-GRAND-TILES         TO RPT-GT-TILES.
065700     MOVE WS-GRAND-EVENTS        TO RPT-GT-EVENTS.
065800     MOVE WS-GRAND-AREA          TO RPT-GT-AREA.
065900     WRITE REPORT-FILE-REC FROM RPT-GRAND-TOTALS.
066000
066100 P30700-EXIT.
066200     EXIT.
