000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* REGION BASELINE TABLE -- COMPILED IN, NOT A FILE               *
000500* EIGHT STANDING AOIS (AREAS OF INTEREST) WITH THEIR SPECTRAL    *
000600* BASELINE AND SEASONAL NDVI STANDARD DEVIATION.  UNKNOWN        *
000700* REGIONS FALL BACK TO WS-SCDB-DEFAULT-* BELOW THE TABLE.        *
000800* SEARCHED SEQUENTIALLY (SEE CALLING PROGRAM'S PARAGRAPH         *
000900* P01000-FIND-BASELINE) -- KEEP IN THIS ORDER, DO NOT            *
001000* ALPHABETIZE, SEE CHANGE LOG SCD-014.                           *
001100******************************************************************
001200*
001300 77  SCDB-REGION-MAX         PIC S9(05)   VALUE +8      COMP-3.
001400
001500 01  SCD-BASELINE-ARRAY.
001600***
001700***  STRUCTURE = REGION, BASE-NDVI, BASE-NDWI, BASE-SWIR,
001800***              SEASONAL-STD-NDVI, LAND-COVER, COUNTRY
001900***
002000     05  FILLER              PIC X(20) VALUE 'Amazon Basin'.
002100     05  FILLER              PIC S9(1)V9(4) VALUE +.72 COMP-3.
002200     05  FILLER              PIC S9(1)V9(4) VALUE +.05 COMP-3.
002300     05  FILLER              PIC S9(1)V9(4) VALUE +.15 COMP-3.
002400     05  FILLER              PIC S9(1)V9(4) VALUE +.06 COMP-3.
002500     05  FILLER              PIC X(20) VALUE 'RAINFOREST'.
002600     05  FILLER              PIC X(30) VALUE
002700         'BRAZIL/PERU/COLOMBIA'.
002800
002900     05  FILLER              PIC X(20) VALUE 'Bangladesh Delta'.
003000     05  FILLER              PIC S9(1)V9(4) VALUE +.45 COMP-3.
003100     05  FILLER              PIC S9(1)V9(4) VALUE +.20 COMP-3.
003200     05  FILLER              PIC S9(1)V9(4) VALUE +.22 COMP-3.
003300     05  FILLER              PIC S9(1)V9(4) VALUE +.12 COMP-3.
003400     05  FILLER              PIC X(20) VALUE 'WETLAND'.
003500     05  FILLER              PIC X(30) VALUE 'BANGLADESH'.
003600
003700     05  FILLER              PIC X(20) VALUE 'Punjab Farmlands'.
003800     05  FILLER              PIC S9(1)V9(4) VALUE +.58 COMP-3.
003900     05  FILLER              PIC S9(1)V9(4) VALUE -.10 COMP-3.
004000     05  FILLER              PIC S9(1)V9(4) VALUE +.28 COMP-3.
004100     05  FILLER              PIC S9(1)V9(4) VALUE +.18 COMP-3.
004200     05  FILLER              PIC X(20) VALUE 'CROPLAND'.
004300     05  FILLER              PIC X(30) VALUE 'INDIA/PAKISTAN'.
004400
004500     05  FILLER              PIC X(20) VALUE 'Jakarta Suburbs'.
004600     05  FILLER              PIC S9(1)V9(4) VALUE +.41 COMP-3.
004700     05  FILLER              PIC S9(1)V9(4) VALUE -.05 COMP-3.
004800     05  FILLER              PIC S9(1)V9(4) VALUE +.38 COMP-3.
004900     05  FILLER              PIC S9(1)V9(4) VALUE +.07 COMP-3.
005000     05  FILLER              PIC X(20) VALUE 'PERIURBAN'.
005100     05  FILLER              PIC X(30) VALUE 'INDONESIA'.
005200
005300     05  FILLER              PIC X(20) VALUE 'Siberia Boreal'.
005400     05  FILLER              PIC S9(1)V9(4) VALUE +.55 COMP-3.
005500     05  FILLER              PIC S9(1)V9(4) VALUE -.02 COMP-3.
005600     05  FILLER              PIC S9(1)V9(4) VALUE +.18 COMP-3.
005700     05  FILLER              PIC S9(1)V9(4) VALUE +.22 COMP-3.
005800     05  FILLER              PIC X(20) VALUE 'BOREAL FOREST'.
005900     05  FILLER              PIC X(30) VALUE 'RUSSIA'.
006000
006100     05  FILLER              PIC X(20) VALUE 'Sahel Region'.
006200     05  FILLER              PIC S9(1)V9(4) VALUE +.38 COMP-3.
006300     05  FILLER              PIC S9(1)V9(4) VALUE -.15 COMP-3.
006400     05  FILLER              PIC S9(1)V9(4) VALUE +.35 COMP-3.
006500     05  FILLER              PIC S9(1)V9(4) VALUE +.15 COMP-3.
006600     05  FILLER              PIC X(20) VALUE 'SEMI-ARID'.
006700     05  FILLER              PIC X(30) VALUE
006800         'MALI/NIGER/CHAD/SUDAN'.
006900
007000     05  FILLER              PIC X(20) VALUE 'Congo Basin'.
007100     05  FILLER              PIC S9(1)V9(4) VALUE +.75 COMP-3.
007200     05  FILLER              PIC S9(1)V9(4) VALUE +.08 COMP-3.
007300     05  FILLER              PIC S9(1)V9(4) VALUE +.12 COMP-3.
007400     05  FILLER              PIC S9(1)V9(4) VALUE +.05 COMP-3.
007500     05  FILLER              PIC X(20) VALUE 'RAINFOREST'.
007600     05  FILLER              PIC X(30) VALUE
007700         'DRC/CONGO/CAMEROON'.
007800
007900     05  FILLER              PIC X(20) VALUE
008000         'California Chaparral'.
008100     05  FILLER              PIC S9(1)V9(4) VALUE +.42 COMP-3.
008200     05  FILLER              PIC S9(1)V9(4) VALUE -.18 COMP-3.
008300     05  FILLER              PIC S9(1)V9(4) VALUE +.32 COMP-3.
008400     05  FILLER              PIC S9(1)V9(4) VALUE +.14 COMP-3.
008500     05  FILLER              PIC X(20) VALUE 'SHRUBLAND'.
008600     05  FILLER              PIC X(30) VALUE 'UNITED STATES'.
008700
008800***
008900***  REDEFINED BASELINE ARRAY -- SEARCHED BY SCDB-REGION
009000***
009100 01  SCD-BASELINE-ARRAY-R    REDEFINES SCD-BASELINE-ARRAY.
009200     05  SCDB-ENTRY OCCURS 8 TIMES
009300                             INDEXED BY SCDB-IDX.
009400         10  SCDB-REGION     PIC X(20).
009500         10  SCDB-BASE-NDVI  PIC S9(1)V9(4) COMP-3.
009600         10  SCDB-BASE-NDWI  PIC S9(1)V9(4) COMP-3.
009700         10  SCDB-BASE-SWIR  PIC S9(1)V9(4) COMP-3.
009800         10  SCDB-STD-NDVI   PIC S9(1)V9(4) COMP-3.
009900         10  SCDB-LAND-COVER PIC X(20).
010000         10  SCDB-COUNTRY    PIC X(30).
010100
010200******************************************************************
010300*    UNKNOWN-REGION FALLBACK CONSTANTS                          *
010400******************************************************************
010500
010600 01  WS-SCDB-DEFAULTS.
010700     05  WS-SCDB-DFLT-NDVI   PIC S9(1)V9(4) VALUE +.50 COMP-3.
010800     05  WS-SCDB-DFLT-NDWI   PIC S9(1)V9(4) VALUE +.00 COMP-3.
010900     05  WS-SCDB-DFLT-SWIR   PIC S9(1)V9(4) VALUE +.25 COMP-3.
011000     05  WS-SCDB-DFLT-STD    PIC S9(1)V9(4) VALUE +.10 COMP-3.
011100     05  FILLER              PIC X(01) VALUE SPACE.
