000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCDB04.
000300 AUTHOR. M K FEENSTRA.
000400 INSTALLATION. GEOSCAN CORPORATION.
000500 DATE-WRITTEN. 03/14/95.
000600 DATE-COMPILED.
000700 SECURITY. GEOSCAN CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*              SATELLITE CHANGE-DETECTION SYSTEM (SCD)          *
001100*                     GEOSCAN CORPORATION                       *
001200*                                                                *
001300* PROGRAM :   SCDB04                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM SCDB04 IS THE STANDALONE-DETECTOR AUDIT    *
001600*             BATCH.  IT REREADS THE TILE FILE INDEPENDENTLY OF  *
001700*             SCDB01 AND, FOR EACH TILE, CALLS SCDS01 ONCE PER   *
001800*             DETECTOR CODE (1-6) SO THE ANALYSIS DESK CAN SEE   *
001900*             WHAT EACH INDIVIDUAL DETECTOR WOULD HAVE FIRED ON  *
002000*             THAT TILE, INDEPENDENT OF THE MASTER ENGINE'S      *
002100*             HIGHEST-SEVERITY-WINS RULE.  A TILE MAY PRODUCE    *
002200*             ZERO, ONE, OR SEVERAL AUDIT EVENTS.                *
002300*                                                                *
002400* FILES   :   TILESIN   - SATELLITE TILE FILE (INPUT)            *
002500*             AUDITOUT  - STANDALONE-DETECTOR EVENT FILE (OUT)   *
002600*                                                                *
002700*****************************************************************
002800*             PROGRAM CHANGE LOG                                 *
002900*             -------------------                                *
003000*                                                                *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION           *
003200*  --------   --------------------  --------------------------  *
003300*  03/14/95   M K FEENSTRA          ORIGINAL PROGRAM -- BUILT SO *
003400*                                   THE DESK COULD AUDIT SCDS01  *
003500*                                   AGAINST THE FULL TILE FILE   *
003600*                                   INSTEAD OF ONE TILE AT A     *
003700*                                   TIME FROM THE ONLINE DESK.   *
003800*                                   TICKET SCD-053.              *
003900*  08/19/98   P R DUBIEL            Y2K REMEDIATION - TIMESTAMP  *
004000*                                   FIELDS REVIEWED, ALREADY 15  *
004100*                                   DIGIT EPOCH MILLIS, NO WINDOW*
004200*                                   ARITHMETIC IN THIS PROGRAM.  *
004300*                                   TICKET Y2K-0448.             *
004400*  02/11/05   M K FEENSTRA          RAISED THE CALL COUNT PER    *
004500*                                   TILE FROM FOUR DETECTORS TO  *
004600*                                   ALL SIX -- DROUGHT AND       *
004700*                                   CONSTRUCTION WERE BEING      *
004800*                                   SKIPPED. TICKET SCD-057.     *
004900*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX   *
005000*****************************************************************
005100     EJECT
005200 ENVIRONMENT DIVISION.
005300
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS SCD-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
005900     UPSI-0 ON  STATUS IS SCD-RERUN-MODE
006000            OFF STATUS IS SCD-NORMAL-MODE.
006100
006200 INPUT-OUTPUT SECTION.
006300
006400 FILE-CONTROL.
006500     SELECT TILE-FILE-IN     ASSIGN TO TILESIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-TILE-STATUS.
006800
006900     SELECT AUDIT-FILE-OUT   ASSIGN TO AUDITOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-AUDIT-STATUS.
007200
007300 DATA DIVISION.
007400     EJECT
007500 FILE SECTION.
007600
007700 FD  TILE-FILE-IN
007800     RECORD CONTAINS 120 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000     COPY SCDTILE.
008100
008200 FD  AUDIT-FILE-OUT
008300     RECORD CONTAINS 250 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 01  AUDIT-FILE-REC              PIC X(250).
008600     EJECT
008700 WORKING-STORAGE SECTION.
008800
008900*****************************************************************
009000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *
009100*****************************************************************
009200 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
009300 77  WS-DETECTOR-CD              PIC S9(4) COMP VALUE +0.
009400 77  WS-EVENT-SEQ                PIC 9(09) COMP-3 VALUE ZERO.
009500 77  WS-EVENT-SEQ-ED             PIC 9(09) VALUE ZERO.
009600
009700*****************************************************************
009800*    SWITCHES                                                   *
009900*****************************************************************
010000
010100 01  WS-SWITCHES.
010200     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
010300         88  END-OF-PROCESS                 VALUE 'Y'.
010400         88  NOT-END-OF-PROCESS              VALUE 'N'.
010500     05  FILLER                  PIC X     VALUE SPACE.
010600
010700*****************************************************************
010800*    MISCELLANEOUS WORK FIELDS                                  *
010900*****************************************************************
011000
011100 01  WS-MISCELLANEOUS-FIELDS.
011200     05  WS-TILE-STATUS          PIC XX    VALUE SPACES.
011300         88  TILE-OK                        VALUE '00'.
011400         88  TILE-END                        VALUE '10'.
011500         88  TILE-ERR                        VALUE '30' '35'.
011600     05  WS-AUDIT-STATUS         PIC XX    VALUE SPACES.
011700         88  AUDIT-OK                        VALUE '00'.
011800     05  WS-NDVI-DELTA           PIC S9(1)V9(4) VALUE ZERO
011900                                 COMP-3.
012000     05  WS-NDWI-DELTA           PIC S9(1)V9(4) VALUE ZERO
012100                                 COMP-3.
012200     05  WS-EFF-BASE-NDVI        PIC S9(1)V9(4) VALUE ZERO
012300                                 COMP-3.
012400     05  WS-EFF-BASE-NDWI        PIC S9(1)V9(4) VALUE ZERO
012500                                 COMP-3.
012600     05  FILLER              PIC X(01) VALUE SPACE.
012700
012800*****************************************************************
012900*    LINKAGE-EQUIVALENT CALL AREA FOR SCDS01 -- A FLAT WORK      *
013000*    FIELD THE SIZE OF SCDS01-PARMS, MOVED IN AND BACK OUT       *
013100*    AROUND THE CALL (SAME PATTERN SCDS01 USES INTERNALLY)       *
013200*****************************************************************
013300
013400 01  WS-SCDS01-CALL-AREA         PIC X(75).
013500
013600*****************************************************************
013700*    RUN STATISTICS                                             *
013800*****************************************************************
013900
014000 01  WS-STATS.
014100     05  WS-STAT-TILES-READ      PIC 9(7) VALUE ZERO COMP-3.
014200     05  WS-STAT-CALLS-MADE      PIC 9(7) VALUE ZERO COMP-3.
014300     05  WS-STAT-EVENTS          PIC 9(7) VALUE ZERO COMP-3.
014400     05  WS-STAT-BY-DETECTOR.
014500         10  WS-STAT-DEFOR       PIC 9(7) VALUE ZERO COMP-3.
014600         10  WS-STAT-CROP        PIC 9(7) VALUE ZERO COMP-3.
014700         10  WS-STAT-FLOOD       PIC 9(7) VALUE ZERO COMP-3.
014800         10  WS-STAT-DROUGHT     PIC 9(7) VALUE ZERO COMP-3.
014900         10  WS-STAT-FIRE        PIC 9(7) VALUE ZERO COMP-3.
015000         10  WS-STAT-CONSTR      PIC 9(7) VALUE ZERO COMP-3.
015100         10  FILLER              PIC X(01) VALUE SPACE.
015200
015300     COPY SCDBASE.
015400     EJECT
015500     COPY SCDEVT.
015600     EJECT
015700     COPY SCDS01CY.
015800     EJECT
015900*****************************************************************
016000*    GENERAL ERROR PROCESSING WORK AREAS                        *
016100*****************************************************************
016200
016300     COPY SCDERRWS.
016400     EJECT
016500*****************************************************************
016600*    P R O C E D U R E    D I V I S I O N                       *
016700*****************************************************************
016800
016900 PROCEDURE DIVISION.
017000
017100 P00000-MAINLINE.
017200
017300     OPEN INPUT  TILE-FILE-IN
017400          OUTPUT AUDIT-FILE-OUT.
017500
017600     PERFORM P10000-AUDIT-LOOP THRU P10000-EXIT
017700         UNTIL TILE-END OR TILE-ERR OR END-OF-PROCESS.
017800
017900     CLOSE TILE-FILE-IN
018000           AUDIT-FILE-OUT.
018100
018200     PERFORM P90000-DISPLAY-TOTALS THRU P90000-EXIT.
018300
018400     GOBACK.
018500
018600 P00000-EXIT.
018700     EXIT.
018800     EJECT
018900*****************************************************************
019000*    PARAGRAPH:  P10000-AUDIT-LOOP                              *
019100*    READS ONE TILE, LOOKS UP ITS BASELINE, COMPUTES THE TWO     *
019200*    DELTAS, AND DRIVES SCDS01 ONCE FOR EACH OF THE SIX          *
019300*    DETECTOR CODES.                                             *
019400*****************************************************************
019500
019600 P10000-AUDIT-LOOP.
019700
019800     READ TILE-FILE-IN
019900         AT END
020000             SET TILE-END TO TRUE
020100             GO TO P10000-EXIT
020200     END-READ.
020300
020400     ADD 1 TO WS-STAT-TILES-READ.
020500
020600     PERFORM P01000-FIND-BASELINE THRU P01000-EXIT.
020700     PERFORM P01500-CALC-DELTAS   THRU P01500-EXIT.
020800
020900     PERFORM P10100-RUN-DETECTOR THRU P10100-EXIT
021000         VARYING WS-DETECTOR-CD FROM 1 BY 1
021100         UNTIL WS-DETECTOR-CD > 6.
021200
021300 P10000-EXIT.
021400     EXIT.
021500     EJECT
021600*****************************************************************
021700*    PARAGRAPH:  P01000-FIND-BASELINE                           *
021800*****************************************************************
021900
022000 P01000-FIND-BASELINE.
022100
022200     SET SCDB-IDX TO 1.
022300     SEARCH SCDB-ENTRY
022400         AT END
022500             MOVE WS-SCDB-DFLT-NDVI TO WS-EFF-BASE-NDVI
022600             MOVE WS-SCDB-DFLT-NDWI TO WS-EFF-BASE-NDWI
022700         WHEN SCDB-REGION (SCDB-IDX) = SCDT-REGION
022800             MOVE SCDB-BASE-NDVI (SCDB-IDX) TO WS-EFF-BASE-NDVI
022900             MOVE SCDB-BASE-NDWI (SCDB-IDX) TO WS-EFF-BASE-NDWI
023000     END-SEARCH.
023100
023200 P01000-EXIT.
023300     EXIT.
023400     EJECT
023500*****************************************************************
023600*    PARAGRAPH:  P01500-CALC-DELTAS                             *
023700*****************************************************************
023800
023900 P01500-CALC-DELTAS.
024000
024100     COMPUTE WS-NDVI-DELTA ROUNDED =
024200         SCDT-NDVI - WS-EFF-BASE-NDVI.
024300     COMPUTE WS-NDWI-DELTA ROUNDED =
024400         SCDT-NDWI - WS-EFF-BASE-NDWI.
024500
024600 P01500-EXIT.
024700     EXIT.
024800     EJECT
024900*****************************************************************
025000*    PARAGRAPH:  P10100-RUN-DETECTOR                            *
025100*    LOADS SCDS01-PARMS FOR THE CURRENT TILE AND DETECTOR CODE,  *
025200*    CALLS SCDS01, AND WRITES AN AUDIT EVENT IF IT FIRED.        *
025300*****************************************************************
025400
025500 P10100-RUN-DETECTOR.
025600
025700     MOVE SPACES                 TO SCDS01-PARMS.
025800     MOVE WS-DETECTOR-CD         TO SCDS01-DETECTOR-CD-R.
025900     MOVE SCDT-REGION            TO SCDS01-REGION.
026000     MOVE SCDT-NDVI              TO SCDS01-NDVI.
026100     MOVE SCDT-NDWI              TO SCDS01-NDWI.
026200     MOVE SCDT-BAND-SWIR         TO SCDS01-SWIR.
026300     MOVE SCDT-CLOUD-COVER       TO SCDS01-CLOUD-COVER.
026400     MOVE WS-NDVI-DELTA          TO SCDS01-NDVI-DELTA.
026500     MOVE WS-NDWI-DELTA          TO SCDS01-NDWI-DELTA.
026600
026700     MOVE SCDS01-PARMS           TO WS-SCDS01-CALL-AREA.
026800     CALL 'SCDS01' USING WS-SCDS01-CALL-AREA.
026900     MOVE WS-SCDS01-CALL-AREA    TO SCDS01-PARMS.
027000
027100     ADD 1 TO WS-STAT-CALLS-MADE.
027200
027300     IF SCDS01-NOT-TRIGGERED
027400         GO TO P10100-EXIT.
027500
027600     PERFORM P10900-WRITE-AUDIT-EVENT THRU P10900-EXIT.
027700
027800 P10100-EXIT.
027900     EXIT.
028000     EJECT
028100*****************************************************************
028200*    PARAGRAPH:  P10900-WRITE-AUDIT-EVENT                       *
028300*****************************************************************
028400
028500 P10900-WRITE-AUDIT-EVENT.
028600
028700     ADD 1 TO WS-EVENT-SEQ.
028800     MOVE WS-EVENT-SEQ           TO WS-EVENT-SEQ-ED.
028900
029000     MOVE SPACES                 TO SCD-EVENT-RECORD.
029100     STRING 'AUD' WS-EVENT-SEQ-ED
029200         DELIMITED BY SIZE INTO SCDE-EVENT-ID.
029300     MOVE SCDT-TILE-ID           TO SCDE-TILE-ID.
029400     MOVE SCDS01-EVENT-TYPE      TO SCDE-EVENT-TYPE.
029500     MOVE SCDS01-SEVERITY        TO SCDE-SEVERITY.
029600     MOVE SCDS01-CONFIDENCE      TO SCDE-CONFIDENCE.
029700     MOVE SCDT-LATITUDE          TO SCDE-LATITUDE.
029800     MOVE SCDT-LONGITUDE         TO SCDE-LONGITUDE.
029900     MOVE SCDS01-AREA-HA         TO SCDE-AREA-HECTARES.
030000     MOVE SCDS01-OUT-DELTA       TO SCDE-NDVI-DELTA.
030100     MOVE SCDT-TIMESTAMP         TO SCDE-TIMESTAMP.
030200     MOVE SCDT-REGION            TO SCDE-REGION.
030300     MOVE SCDT-SATELLITE         TO SCDE-SATELLITE.
030400     MOVE 'STANDALONE DETECTOR AUDIT EVENT (SCDB04/SCDS01)'
030500                                 TO SCDE-DESCRIPTION.
030600
030700     WRITE AUDIT-FILE-REC FROM SCD-EVENT-RECORD.
030800
030900     ADD 1 TO WS-STAT-EVENTS.
031000
031100     EVALUATE WS-DETECTOR-CD
031200         WHEN 1 ADD 1 TO WS-STAT-DEFOR
031300         WHEN 2 ADD 1 TO WS-STAT-CROP
031400         WHEN 3 ADD 1 TO WS-STAT-FLOOD
031500         WHEN 4 ADD 1 TO WS-STAT-DROUGHT
031600         WHEN 5 ADD 1 TO WS-STAT-FIRE
031700         WHEN 6 ADD 1 TO WS-STAT-CONSTR
031800     END-EVALUATE.
031900
032000 P10900-EXIT.
032100     EXIT.
032200     EJECT
032300*****************************************************************
032400*    PARAGRAPH:  P90000-DISPLAY-TOTALS                          *
032500*****************************************************************
032600
032700 P90000-DISPLAY-TOTALS.
032800
032900     DISPLAY 'SCDB04 -- TILES READ:     ' WS-STAT-TILES-READ.
033000     DISPLAY 'SCDB04 -- DETECTOR CALLS: ' WS-STAT-CALLS-MADE.
033100     DISPLAY 'SCDB04 -- AUDIT EVENTS:   ' WS-STAT-EVENTS.
033200     DISPLAY 'SCDB04 -- DEFOR/CROP/FLOOD/DROUGHT/FIRE/CONSTR '
033300         WS-STAT-DEFOR '/' WS-STAT-CROP '/' WS-STAT-FLOOD '/'
033400         WS-STAT-DROUGHT '/' WS-STAT-FIRE '/' WS-STAT-CONSTR.
033500
033600 P90000-EXIT.
033700     EXIT.
