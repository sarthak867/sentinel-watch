000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* CHANGE EVENT RECORD -- LINE SEQUENTIAL                         *
000500* ONE RECORD PER TILE THAT TRIPPED A DETECTION RULE.  WRITTEN    *
000600* BY SCDB01 (MASTER ENGINE, U2 RULES) AND BY SCDB04 (STANDALONE  *
000700* DETECTOR AUDIT, U3 RULES) -- SAME LAYOUT, DIFFERENT SOURCE.    *
000800******************************************************************
000900*
001000 01  SCD-EVENT-RECORD.
001100     05  SCDE-EVENT-ID           PIC X(12).
001200     05  SCDE-TILE-ID            PIC X(30).
001300     05  SCDE-EVENT-TYPE         PIC X(14).
001400         88  SCDE-DEFORESTATION      VALUE 'deforestation '.
001500         88  SCDE-FLOOD               VALUE 'flood         '.
001600         88  SCDE-FIRE                VALUE 'fire          '.
001700         88  SCDE-CROP-STRESS         VALUE 'crop_stress   '.
001800         88  SCDE-CONSTRUCTION        VALUE 'construction  '.
001900         88  SCDE-DROUGHT             VALUE 'drought       '.
002000     05  SCDE-SEVERITY           PIC X(08).
002100         88  SCDE-SEV-LOW             VALUE 'low     '.
002200         88  SCDE-SEV-MEDIUM          VALUE 'medium  '.
002300         88  SCDE-SEV-HIGH            VALUE 'high    '.
002400         88  SCDE-SEV-CRITICAL        VALUE 'critical'.
002500     05  SCDE-CONFIDENCE         PIC 9(01)V9(03).
002600     05  SCDE-LATITUDE           PIC S9(03)V9(04).
002700     05  SCDE-LONGITUDE          PIC S9(03)V9(04).
002800     05  SCDE-AREA-HECTARES      PIC 9(07)V9(02).
002900     05  SCDE-NDVI-DELTA         PIC S9(01)V9(04).
003000     05  SCDE-TIMESTAMP          PIC 9(15).
003100     05  SCDE-TIMESTAMP-R        REDEFINES SCDE-TIMESTAMP
003200                                 PIC X(15).
003300     05  SCDE-REGION             PIC X(20).
003400     05  SCDE-SATELLITE          PIC X(12).
003500     05  SCDE-DESCRIPTION        PIC X(80).
003600     05  FILLER                  PIC X(07).
