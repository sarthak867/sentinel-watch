000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* WORLD-MODEL REGION SUMMARY -- WORKING STORAGE ONLY, NO FILE    *
000500* BUILT BY SCDB03 ONE ENTRY PER DISTINCT REGION SEEN ON THE      *
000600* TILE FILE (NOT LIMITED TO THE 8 BASELINE REGIONS -- A TILE     *
000700* MAY NAME ANY REGION).  SEARCHED LINEARLY; NEW REGIONS ARE      *
000800* APPENDED AS THEY ARE FIRST SEEN (SEE P10000-TILE-PASS).        *
000900******************************************************************
001000*
001100 77  WRLD-REGION-MAX         PIC S9(05)  VALUE +250  COMP-3.
001200 77  WRLD-REGION-COUNT       PIC S9(05)  VALUE ZERO  COMP-3.
001300
001400 01  SCD-WORLD-MODEL-TABLE.
001500     05  WRLD-ENTRY OCCURS 250 TIMES
001600                             INDEXED BY WRLD-IDX.
001700         10  WRLD-REGION         PIC X(20)  VALUE SPACES.
001800         10  WRLD-LAST-TILE-ID   PIC X(30)  VALUE SPACES.
001900         10  WRLD-LAST-UPDATED   PIC 9(15)  VALUE ZERO.
002000         10  WRLD-LAST-UPDT-R    REDEFINES WRLD-LAST-UPDATED
002100                                 PIC X(15).
002200         10  WRLD-CURRENT-NDVI   PIC S9(1)V9(4) VALUE ZERO
002300                                 COMP-3.
002400         10  WRLD-CURRENT-NDWI   PIC S9(1)V9(4) VALUE ZERO
002500                                 COMP-3.
002600         10  WRLD-CURRENT-SWIR   PIC S9(1)V9(4) VALUE ZERO
002700                                 COMP-3.
002800         10  WRLD-TOTAL-TILES    PIC 9(07)  VALUE ZERO COMP-3.
002900         10  WRLD-ACTIVE-EVENTS  PIC 9(05)  VALUE ZERO COMP-3.
003000         10  WRLD-LAST-EVT-TYPE  PIC X(14)  VALUE 'none'.
003100         10  WRLD-LAST-CONFID    PIC 9(1)V9(3) VALUE ZERO
003200                                 COMP-3.
003300         10  WRLD-TOTAL-AREA-HA  PIC 9(9)V9(2) VALUE ZERO
003400                                 COMP-3.
003500         10  WRLD-LAST-EVT-TS    PIC 9(15)  VALUE ZERO.
003600         10  FILLER              PIC X(02)  VALUE SPACES.
