000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCDB02.
000300 AUTHOR. R L HAYNIE.
000400 INSTALLATION. GEOSCAN CORPORATION.
000500 DATE-WRITTEN. 04/19/91.
000600 DATE-COMPILED.
000700 SECURITY. GEOSCAN CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*              SATELLITE CHANGE-DETECTION SYSTEM (SCD)          *
001100*                     GEOSCAN CORPORATION                       *
001200*                                                                *
001300* PROGRAM :   SCDB02                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM SCDB02 IS THE ALERT ROUTER.  IT READS THE  *
001600*             CHANGE-EVENT FILE WRITTEN BY SCDB01 AND, FOR EACH  *
001700*             EVENT, FANS IT OUT TO THE NOTIFICATION CHANNELS    *
001800*             ASSIGNED TO ITS SEVERITY -- CRITICAL EVENTS GO TO  *
001900*             SLACK, EMAIL AND SMS; HIGH GOES TO SLACK AND       *
002000*             EMAIL; MEDIUM GOES TO SLACK ONLY; LOW EVENTS ARE   *
002100*             LOGGED BUT NO ALERT IS SENT.  ONE ALERT RECORD IS  *
002200*             WRITTEN PER EVENT/CHANNEL PAIR.                    *
002300*                                                                *
002400* FILES   :   EVENTIN  - CHANGE EVENT FILE (INPUT, FROM SCDB01)  *
002500*             ALERTOUT - ALERT FILE (OUTPUT)                     *
002600*                                                                *
002700*****************************************************************
002800*             PROGRAM CHANGE LOG                                 *
002900*             -------------------                                *
003000*                                                                *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION           *
003200*  --------   --------------------  --------------------------  *
003300*  04/19/91   R L HAYNIE            ORIGINAL PROGRAM.            *
003400*                                   TICKET SCD-002.              *
003500*  11/08/93   T A OKONKWO           ADDED SMS CHANNEL FOR        *
003600*                                   CRITICAL EVENTS AT THE       *
003700*                                   REQUEST OF THE DUTY DESK.    *
003800*                                   TICKET SCD-016.              *
003900*  06/03/98   P R DUBIEL            Y2K REMEDIATION -- ALERT-ID  *
004000*                                   AND SENT-AT TIMESTAMPS WERE  *
004100*                                   BUILT FROM A 2-DIGIT YEAR.   *
004200*                                   EXPANDED TO 4-DIGIT YEAR.    *
004300*                                   TICKET Y2K-0447.             *
004400*  01/11/99   P R DUBIEL            YEAR-2000 SIGNOFF.           *
004500*                                   TICKET SCD-034.              *
004600*  05/14/02   M K FEENSTRA          LOW SEVERITY EVENTS NO       *
004700*                                   LONGER RAISE A "NONE"        *
004800*                                   CHANNEL ALERT RECORD -- THEY *
004900*                                   ARE COUNTED BUT NOT WRITTEN. *
005000*                                   TICKET SCD-044.              *
005100*  09/09/04   M K FEENSTRA          ADDED PER-CHANNEL TOTALS TO  *
005200*                                   THE END-OF-JOB DISPLAY.      *
005300*                                   TICKET SCD-054.              *
005400*  03/02/06   M K FEENSTRA          ALERT-ID PREFIX WAS BEING    *
005500*                                   BUILT "ALT" -- DOWNSTREAM    *
005600*                                   DASHBOARD EXPECTS "ALR" PER  *
005700*                                   THE ALERT FILE LAYOUT SPEC.  *
005800*                                   ALSO FIXED SENT-AT, WHICH    *
005900*                                   WAS BEING ZERO-FILLED        *
006000*                                   INSTEAD OF COPIED FROM THE   *
006100*                                   EVENT TIMESTAMP.             *
006200*                                   TICKET SCD-059.              *
006300*  03/16/06   M K FEENSTRA          CONFIDENCE ON THE ALERT     *
006400*                                   MESSAGE WAS BEING MOVED     *
006500*                                   STRAIGHT INTO THE 2-DECIMAL *
006600*                                   PRINT FIELD, TRUNCATING THE *
006700*                                   3RD DECIMAL INSTEAD OF      *
006800*                                   ROUNDING IT LIKE THE AREA   *
006900*                                   FIELD BELOW IT ALREADY      *
007000*                                   DOES. TICKET SCD-064.       *
007100*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX   *
007200*****************************************************************
007300     EJECT
007400 ENVIRONMENT DIVISION.
007500
007600 CONFIGURATION SECTION.
007700
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS SCD-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
008100     UPSI-0 ON  STATUS IS SCD-RERUN-MODE
008200            OFF STATUS IS SCD-NORMAL-MODE.
008300
008400 INPUT-OUTPUT SECTION.
008500
008600 FILE-CONTROL.
008700     SELECT EVENT-FILE-IN    ASSIGN TO EVENTIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-EVENT-STATUS.
009000
009100     SELECT ALERT-FILE-OUT   ASSIGN TO ALERTOUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-ALERT-STATUS.
009400
009500 DATA DIVISION.
009600     EJECT
009700 FILE SECTION.
009800
009900 FD  EVENT-FILE-IN
010000     RECORD CONTAINS 250 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200 01  EVENT-FILE-REC              PIC X(250).
010300
010400 FD  ALERT-FILE-OUT
010500     RECORD CONTAINS 200 CHARACTERS
010600     LABEL RECORDS ARE STANDARD.
010700 01  ALERT-FILE-REC              PIC X(200).
010800     EJECT
010900 WORKING-STORAGE SECTION.
011000
011100*****************************************************************
011200*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *
011300*****************************************************************
011400 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
011500 77  WS-ALERT-SEQ                PIC 9(09) COMP-3 VALUE ZERO.
011600 77  WS-ALERT-SEQ-ED             PIC 9(09) VALUE ZERO.
011700
011800*****************************************************************
011900*    SWITCHES                                                   *
012000*****************************************************************
012100
012200 01  WS-SWITCHES.
012300     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
012400         88  END-OF-PROCESS                 VALUE 'Y'.
012500         88  NOT-END-OF-PROCESS              VALUE 'N'.
012600     05  FILLER                  PIC X     VALUE SPACE.
012700
012800*****************************************************************
012900*    MISCELLANEOUS WORK FIELDS                                  *
013000*****************************************************************
013100
013200 01  WS-MISCELLANEOUS-FIELDS.
013300     05  WS-EVENT-STATUS         PIC XX    VALUE SPACES.
013400         88  EVENT-OK                        VALUE '00'.
013500         88  EVENT-END                       VALUE '10'.
013600         88  EVENT-ERR                       VALUE '30'.
013700     05  WS-ALERT-STATUS         PIC XX    VALUE SPACES.
013800         88  ALERT-OK                        VALUE '00'.
013900     05  WS-CONF-2DP             PIC 9V99  VALUE ZERO.
014000     05  WS-CONF-ED              PIC 9.99  VALUE ZERO.
014100     05  WS-AREA-0DP             PIC 9(07) VALUE ZERO.
014200     05  WS-AREA-ED              PIC ZZZZZZ9.
014300     05  WS-AREA-START           PIC S9(2) COMP VALUE +1.
014400     05  WS-SEV-UPPER            PIC X(08) VALUE SPACES.
014500     05  FILLER              PIC X(01) VALUE SPACE.
014600
014700*****************************************************************
014800*    CHANNEL FAN-OUT TABLE -- BUILT ONE EVENT AT A TIME BY       *
014900*    P10500-BUILD-CHANNEL-LIST, REDEFINED FLAT FOR A QUICK       *
015000*    JOB-LOG DUMP OF THE CURRENT EVENT'S ROUTE (SEE SCD-054)     *
015100*****************************************************************
015200
015300 01  WS-CHANNEL-COUNT            PIC S9(1) COMP VALUE +0.
015400 01  WS-CHANNEL-TABLE.
015500     05  WS-CHAN-ENTRY OCCURS 3 TIMES
015600                       INDEXED BY WS-CHAN-IDX.
015700         10  WS-CHAN-NAME        PIC X(08) VALUE SPACES.
015800 01  WS-CHANNEL-TABLE-R          REDEFINES WS-CHANNEL-TABLE.
015900     05  WS-CHANNEL-FLAT         PIC X(24).
016000
016100*****************************************************************
016200*    RUN STATISTICS                                             *
016300*****************************************************************
016400
016500 01  WS-STATS.
016600     05  WS-STAT-EVENTS-READ     PIC 9(7) VALUE ZERO COMP-3.
016700     05  WS-STAT-ALERTS-SENT     PIC 9(7) VALUE ZERO COMP-3.
016800     05  WS-STAT-LOGGED-ONLY     PIC 9(7) VALUE ZERO COMP-3.
016900     05  WS-STAT-BY-CHANNEL.
017000         10  WS-STAT-SLACK       PIC 9(7) VALUE ZERO COMP-3.
017100         10  WS-STAT-EMAIL       PIC 9(7) VALUE ZERO COMP-3.
017200         10  WS-STAT-SMS         PIC 9(7) VALUE ZERO COMP-3.
017300         10  FILLER              PIC X(01) VALUE SPACE.
017400
017500     COPY SCDEVT.
017600     EJECT
017700     COPY SCDALRT.
017800     EJECT
017900*****************************************************************
018000*    GENERAL ERROR PROCESSING WORK AREAS                        *
018100*****************************************************************
018200
018300     COPY SCDERRWS.
018400     EJECT
018500*****************************************************************
018600*    P R O C E D U R E    D I V I S I O N                       *
018700*****************************************************************
018800
018900 PROCEDURE DIVISION.
019000
019100 P00000-MAINLINE.
019200
019300     OPEN INPUT  EVENT-FILE-IN
019400          OUTPUT ALERT-FILE-OUT.
019500
019600     PERFORM P10000-ALERT-LOOP THRU P10000-EXIT
019700         UNTIL EVENT-END OR EVENT-ERR OR END-OF-PROCESS.
019800
019900     CLOSE EVENT-FILE-IN
020000           ALERT-FILE-OUT.
020100
020200     PERFORM P90000-DISPLAY-TOTALS THRU P90000-EXIT.
020300
020400     GOBACK.
020500
020600 P00000-EXIT.
020700     EXIT.
020800     EJECT
020900*****************************************************************
021000*    PARAGRAPH:  P10000-ALERT-LOOP                              *
021100*    READS ONE EVENT, ROUTES IT TO ITS CHANNEL LIST, AND WRITES  *
021200*    ONE ALERT RECORD PER CHANNEL.                               *
021300*****************************************************************
021400
021500 P10000-ALERT-LOOP.
021600
021700     READ EVENT-FILE-IN INTO SCD-EVENT-RECORD
021800         AT END
021900             SET EVENT-END TO TRUE
022000             GO TO P10000-EXIT
022100     END-READ.
022200
022300     IF NOT EVENT-OK AND NOT EVENT-END
022400         SET EVENT-ERR TO TRUE
022500         GO TO P10000-EXIT.
022600
022700     ADD 1 TO WS-STAT-EVENTS-READ.
022800
022900     PERFORM P10500-BUILD-CHANNEL-LIST THRU P10500-EXIT.
023000
023100     IF WS-CHANNEL-COUNT = ZERO
023200         ADD 1 TO WS-STAT-LOGGED-ONLY
023300         GO TO P10000-EXIT.
023400
023500     PERFORM P10800-SEND-ONE-ALERT THRU P10800-EXIT
023600         VARYING WS-SUB1 FROM 1 BY 1
023700         UNTIL WS-SUB1 > WS-CHANNEL-COUNT.
023800
023900 P10000-EXIT.
024000     EXIT.
024100     EJECT
024200*****************************************************************
024300*    PARAGRAPH:  P10500-BUILD-CHANNEL-LIST                      *
024400*    SETS UP WS-CHANNEL-TABLE FOR THE CURRENT EVENT BASED ON     *
024500*    SCDE-SEVERITY.  LOW SEVERITY GETS NO CHANNELS -- LOGGED     *
024600*    ONLY (SEE CHANGE LOG SCD-044).                              *
024700*****************************************************************
024800
024900 P10500-BUILD-CHANNEL-LIST.
025000
025100     MOVE SPACES TO WS-CHANNEL-FLAT.
025200     MOVE ZERO   TO WS-CHANNEL-COUNT.
025300
025400     EVALUATE TRUE
025500         WHEN SCDE-SEV-CRITICAL
025600             MOVE 'slack   ' TO WS-CHAN-NAME (1)
025700             MOVE 'email   ' TO WS-CHAN-NAME (2)
025800             MOVE 'sms     ' TO WS-CHAN-NAME (3)
025900             MOVE 3 TO WS-CHANNEL-COUNT
026000             ADD 1 TO WS-STAT-SLACK WS-STAT-EMAIL WS-STAT-SMS
026100         WHEN SCDE-SEV-HIGH
026200             MOVE 'slack   ' TO WS-CHAN-NAME (1)
026300             MOVE 'email   ' TO WS-CHAN-NAME (2)
026400             MOVE 2 TO WS-CHANNEL-COUNT
026500             ADD 1 TO WS-STAT-SLACK WS-STAT-EMAIL
026600         WHEN SCDE-SEV-MEDIUM
026700             MOVE 'slack   ' TO WS-CHAN-NAME (1)
026800             MOVE 1 TO WS-CHANNEL-COUNT
026900             ADD 1 TO WS-STAT-SLACK
027000         WHEN OTHER
027100             MOVE ZERO TO WS-CHANNEL-COUNT
027200     END-EVALUATE.
027300
027400 P10500-EXIT.
027500     EXIT.
027600     EJECT
027700*****************************************************************
027800*    PARAGRAPH:  P10800-SEND-ONE-ALERT                           *
027900*    SETS WS-CHAN-IDX TO THE CURRENT SUBSCRIPT AND WRITES ONE    *
028000*    ALERT RECORD FOR THAT CHANNEL TABLE ENTRY.                  *
028100*                                                                *
028200*    CALLED BY:  P10000-ALERT-LOOP                               *
028300*****************************************************************
028400
028500 P10800-SEND-ONE-ALERT.
028600
028700     SET WS-CHAN-IDX TO WS-SUB1.
028800     PERFORM P10900-WRITE-ALERT THRU P10900-EXIT.
028900
029000 P10800-EXIT.
029100     EXIT.
029200     EJECT
029300*****************************************************************
029400*    PARAGRAPH:  P10900-WRITE-ALERT                             *
029500*    BUILDS AND WRITES ONE SCD-ALERT-RECORD FOR THE CHANNEL AT   *
029600*    WS-CHAN-IDX.  MESSAGE FORMAT --                             *
029700*    [SEVERITY] EVENT_TYPE IN REGION CONF=N.NN AREA=NNNNNNNHA    *
029800*    ID=EVENT-ID                                                 *
029900*****************************************************************
030000
030100 P10900-WRITE-ALERT.
030200
030300     ADD 1 TO WS-ALERT-SEQ.
030400     MOVE WS-ALERT-SEQ           TO WS-ALERT-SEQ-ED.
030500
030600     MOVE SPACES                 TO SCD-ALERT-RECORD.
030700     STRING 'ALR' WS-ALERT-SEQ-ED
030800         DELIMITED BY SIZE INTO SCDA-ALERT-ID.
030900     MOVE SCDE-EVENT-ID          TO SCDA-EVENT-ID.
031000     MOVE WS-CHAN-NAME (WS-CHAN-IDX) TO SCDA-CHANNEL.
031100     MOVE SCDE-SEVERITY          TO SCDA-SEVERITY.
031200
031300     EVALUATE TRUE
031400         WHEN SCDE-SEV-LOW
031500             MOVE 'LOW     '     TO WS-SEV-UPPER
031600         WHEN SCDE-SEV-MEDIUM
031700             MOVE 'MEDIUM  '     TO WS-SEV-UPPER
031800         WHEN SCDE-SEV-HIGH
031900             MOVE 'HIGH    '     TO WS-SEV-UPPER
032000         WHEN SCDE-SEV-CRITICAL
032100             MOVE 'CRITICAL'     TO WS-SEV-UPPER
032200         WHEN OTHER
032300             MOVE SPACES         TO WS-SEV-UPPER
032400     END-EVALUATE.
032500
032600     COMPUTE WS-CONF-2DP ROUNDED = SCDE-CONFIDENCE.
032700     MOVE WS-CONF-2DP            TO WS-CONF-ED.
032800     COMPUTE WS-AREA-0DP ROUNDED = SCDE-AREA-HECTARES.
032900     MOVE WS-AREA-0DP            TO WS-AREA-ED.
033000     MOVE 0                      TO WS-AREA-START.
033100     INSPECT WS-AREA-ED TALLYING WS-AREA-START
033200         FOR LEADING SPACE.
033300     ADD 1 TO WS-AREA-START.
033400
033500     STRING '[' WS-SEV-UPPER DELIMITED BY SPACE
033600            '] ' DELIMITED BY SIZE
033700            SCDE-EVENT-TYPE DELIMITED BY SPACE
033800            ' in ' DELIMITED BY SIZE
033900            SCDE-REGION DELIMITED BY '  '
034000            ' conf=' DELIMITED BY SIZE
034100            WS-CONF-ED DELIMITED BY SIZE
034200            ' area=' DELIMITED BY SIZE
034300            WS-AREA-ED (WS-AREA-START:) DELIMITED BY SPACE
034400            'ha id=' DELIMITED BY SIZE
034500            SCDE-EVENT-ID DELIMITED BY SPACE
034600         INTO SCDA-MESSAGE.
034700
034800     MOVE SCDE-TIMESTAMP         TO SCDA-SENT-AT.
034900     SET SCDA-STAT-SENT          TO TRUE.
035000
035100     WRITE ALERT-FILE-REC FROM SCD-ALERT-RECORD.
035200
035300     ADD 1 TO WS-STAT-ALERTS-SENT.
035400
035500 P10900-EXIT.
035600     EXIT.
035700     EJECT
035800*****************************************************************
035900*    PARAGRAPH:  P90000-DISPLAY-TOTALS                          *
036000*****************************************************************
036100
036200 P90000-DISPLAY-TOTALS.
036300
036400     DISPLAY 'SCDB02 -- EVENTS READ:    ' WS-STAT-EVENTS-READ.
036500     DISPLAY 'SCDB02 -- ALERTS SENT:    ' WS-STAT-ALERTS-SENT.
036600     DISPLAY 'SCDB02 -- LOGGED ONLY:    ' WS-STAT-LOGGED-ONLY.
036700     DISPLAY 'SCDB02 -- SLACK/EMAIL/SMS ' WS-STAT-SLACK '/'
036800         WS-STAT-EMAIL '/' WS-STAT-SMS.
036900
037000 P90000-EXIT.
037100     EXIT.
