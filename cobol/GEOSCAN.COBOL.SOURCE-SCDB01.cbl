000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCDB01.
000300 AUTHOR. R L HAYNIE.
000400 INSTALLATION. GEOSCAN CORPORATION.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY. GEOSCAN CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*              SATELLITE CHANGE-DETECTION SYSTEM (SCD)          *
001100*                     GEOSCAN CORPORATION                       *
001200*                                                                *
001300* PROGRAM :   SCDB01                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM SCDB01 IS THE MASTER CHANGE-DETECTION      *
001600*             ENGINE.  IT READS THE SATELLITE TILE FILE, LOOKS   *
001700*             UP EACH TILE'S REGION BASELINE, APPLIES THE FIVE   *
001800*             MASTER DETECTION RULES (DEFORESTATION, FLOOD,      *
001900*             FIRE, CROP STRESS, CONSTRUCTION), KEEPS ONLY THE   *
002000*             HIGHEST-SEVERITY EVENT PER TILE AND WRITES ONE     *
002100*             CHANGE-EVENT RECORD PER TRIGGERED TILE.            *
002200*                                                                *
002300* FILES   :   TILE FILE            -  LINE SEQL     (INPUT)     *
002400*             EVENT FILE           -  LINE SEQL     (OUTPUT)    *
002500*                                                                *
002600*****************************************************************
002700*             PROGRAM CHANGE LOG                                 *
002800*             -------------------                                *
002900*                                                                *
003000*  DATE       UPDATED BY            CHANGE DESCRIPTION           *
003100*  --------   --------------------  --------------------------  *
003200*  04/02/91   R L HAYNIE            ORIGINAL PROGRAM - REPLACES  *
003300*                                   THE MANUAL AOI REVIEW LOG    *
003400*                                   FORMERLY KEPT BY THE IMAGERY *
003500*                                   DESK. TICKET SCD-001.        *
003600*  11/14/92   R L HAYNIE            ADDED FIRE/BURN SCAR RULE    *
003700*                                   PER REQUEST OF THE FOREST    *
003800*                                   SERVICE LIAISON. SCD-014.    *
003900*  02/08/94   T A OKONKWO           ADDED CROP-STRESS RULE FOR   *
004000*                                   PUNJAB/SAHEL/BANGLADESH DESK *
004100*                                   FARM REGIONS. TICKET SCD-022.*
004200*  09/20/95   T A OKONKWO           ADDED CONSTRUCTION RULE AND  *
004300*                                   HIGHEST-SEVERITY PICK LOGIC  *
004400*                                   SO ONLY ONE EVENT PER TILE   *
004500*                                   IS WRITTEN. TICKET SCD-031.  *
004600*  06/03/98   P R DUBIEL            Y2K REMEDIATION - TIMESTAMP  *
004700*                                   FIELDS REVIEWED, ALREADY 15  *
004800*                                   DIGIT EPOCH MILLIS, NO WINDOW*
004900*                                   ARITHMETIC IN THIS PROGRAM.  *
005000*                                   TICKET Y2K-0447.             *
005100*  01/11/99   P R DUBIEL            YEAR-2000 SIGNOFF - ADDED    *
005200*                                   THIS LINE TO THE Y2K BINDER  *
005300*                                   PER AUDIT REQUEST. SCD-033.  *
005400*  07/22/01   M K FEENSTRA          BASELINE TABLE MOVED TO ITS  *
005500*                                   OWN COPYLIB (SCDBASE) SO     *
005600*                                   SCDB04 COULD SHARE IT.       *
005700*                                   TICKET SCD-041.              *
005800*  05/17/04   M K FEENSTRA          ADDED WS-STAT-* COUNTERS AND *
005900*                                   END-OF-RUN DISPLAY TOTALS.   *
006000*                                   TICKET SCD-052.              *
006100*  03/02/06   M K FEENSTRA          CONFIDENCE ON THE NON-CAPPED*
006200*                                   BRANCH OF EACH RULE WAS      *
006300*                                   BEING TRUNCATED TO 3 DECIMALS*
006400*                                   INSTEAD OF ROUNDED HALF-UP.  *
006500*                                   TICKET SCD-060.              *
006600*  04/02/06   M K FEENSTRA          ADDED THE 2-SIGMA NDVI      *
006700*                                   ANOMALY CHECK (P01600) THAT  *
006800*                                   THE BASELINE COPYLIB'S STD-  *
006900*                                   NDVI FIELD WAS CARRYING BUT  *
007000*                                   NOBODY WAS READING. FEEDS A  *
007100*                                   NEW RUN-TOTAL COUNTER FOR THE*
007200*                                   ANALYSIS DESK -- DOES NOT    *
007300*                                   GATE ANY OF THE FIVE RULES.  *
007400*                                   TICKET SCD-062.              *
007500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX   *
007600*****************************************************************
007700     EJECT
007800 ENVIRONMENT DIVISION.
007900
008000 CONFIGURATION SECTION.
008100
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS SCD-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
008500     UPSI-0 ON  STATUS IS SCD-RERUN-MODE
008600            OFF STATUS IS SCD-NORMAL-MODE.
008700
008800 INPUT-OUTPUT SECTION.
008900
009000 FILE-CONTROL.
009100
009200     SELECT TILE-FILE-IN         ASSIGN TO TILESIN
009300                                 ORGANIZATION IS LINE SEQUENTIAL
009400                                 FILE STATUS IS WS-TILE-STATUS.
009500
009600     SELECT EVENT-FILE-OUT       ASSIGN TO EVENTOUT
009700                                 ORGANIZATION IS LINE SEQUENTIAL
009800                                 FILE STATUS IS WS-EVENT-STATUS.
009900     EJECT
010000 DATA DIVISION.
010100
010200 FILE SECTION.
010300
010400 FD  TILE-FILE-IN
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 120 CHARACTERS.
010700     COPY SCDTILE.
010800
010900     EJECT
011000 FD  EVENT-FILE-OUT
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 250 CHARACTERS.
011300 01  EVENT-FILE-REC              PIC X(250).
011400
011500     EJECT
011600 WORKING-STORAGE SECTION.
011700
011800*****************************************************************
011900*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *
012000*****************************************************************
012100 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
012200 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE +0.
012300
012400*****************************************************************
012500*    SWITCHES                                                   *
012600*****************************************************************
012700
012800 01  WS-SWITCHES.
012900     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
013000         88  END-OF-PROCESS                VALUE 'Y'.
013100         88  NOT-END-OF-PROCESS            VALUE 'N'.
013200     05  WS-CLOUD-GATE-SW        PIC X     VALUE 'N'.
013300         88  CLOUD-GATE-CLOSED              VALUE 'Y'.
013400         88  CLOUD-GATE-OPEN                VALUE 'N'.
013500     05  FILLER                  PIC X(01) VALUE SPACES.
013600
013700*****************************************************************
013800*    MISCELLANEOUS WORK FIELDS                                  *
013900*****************************************************************
014000
014100 01  WS-MISCELLANEOUS-FIELDS.
014200     05  WS-TILE-STATUS          PIC XX    VALUE SPACES.
014300         88  TILE-OK                        VALUE '00'.
014400         88  TILE-END                        VALUE '10'.
014500         88  TILE-ERR                        VALUE '30' '35'.
014600     05  WS-EVENT-STATUS         PIC XX    VALUE SPACES.
014700         88  EVENT-OK                        VALUE '00'.
014800     05  WS-EVENT-SEQ            PIC 9(09) VALUE ZERO COMP-3.
014900     05  WS-EVENT-SEQ-ED         PIC 9(09) VALUE ZERO.
015000     05  WS-NDVI-DELTA           PIC S9(1)V9(4) VALUE ZERO
015100                                 COMP-3.
015200     05  WS-NDWI-DELTA           PIC S9(1)V9(4) VALUE ZERO
015300                                 COMP-3.
015400     05  WS-ABS-DELTA            PIC S9(1)V9(4) VALUE ZERO
015500                                 COMP-3.
015600     05  WS-CONF-CALC            PIC 9(1)V9(4)  VALUE ZERO
015700                                 COMP-3.
015800     05  WS-AREA-CALC            PIC S9(7)V9(4) VALUE ZERO
015900                                 COMP-3.
016000     05  WS-DELTA-ED             PIC -9.9999.
016100     05  WS-SWIR-ED              PIC 9.9999.
016200     05  WS-NDVI-ED              PIC -9.9999.
016300     05  WS-EFF-BASE-NDVI        PIC S9(1)V9(4) VALUE ZERO
016400                                 COMP-3.
016500     05  WS-EFF-BASE-NDWI        PIC S9(1)V9(4) VALUE ZERO
016600                                 COMP-3.
016700     05  WS-EFF-STD-NDVI         PIC S9(1)V9(4) VALUE ZERO
016800                                 COMP-3.
016900     05  WS-SIGMA-BAND           PIC S9(1)V9(4) VALUE ZERO
017000                                 COMP-3.
017100     05  WS-NDVI-ANOMALY-SW      PIC X(01) VALUE 'N'.
017200         88  WS-NDVI-IS-ANOMALY          VALUE 'Y'.
017300     05  WS-WINNER-IDX           PIC 9(01) VALUE ZERO COMP.
017400     05  FILLER                  PIC X(01) VALUE SPACES.
017500
017600*****************************************************************
017700*    CANDIDATE EVENT TABLE -- ONE SLOT PER MASTER RULE, BUILT   *
017800*    BY P20100 THRU P20500, SCANNED BY P20900 FOR THE SINGLE     *
017900*    HIGHEST-SEVERITY WINNER (TICKET SCD-031)                   *
018000*****************************************************************
018100
018200 01  WS-CANDIDATE-TABLE.
018300     05  WS-CAND-ENTRY OCCURS 5 TIMES
018400                                 INDEXED BY WS-CAND-IDX.
018500         10  WS-CAND-FIRED-SW    PIC X(01)  VALUE 'N'.
018600             88  WS-CAND-FIRED           VALUE 'Y'.
018700         10  WS-CAND-TYPE        PIC X(14)  VALUE SPACES.
018800         10  WS-CAND-SEVERITY    PIC X(08)  VALUE SPACES.
018900         10  WS-CAND-CONFIDENCE  PIC 9(1)V9(3) VALUE ZERO
019000                                 COMP-3.
019100         10  WS-CAND-AREA        PIC 9(7)V9(2) VALUE ZERO
019200                                 COMP-3.
019300         10  WS-CAND-DESC        PIC X(80)  VALUE SPACES.
019400         10  FILLER              PIC X(01)  VALUE SPACES.
019500
019600*****************************************************************
019700*    SEVERITY RANK TABLE -- LOW/MEDIUM/HIGH/CRITICAL = 1..4      *
019800*****************************************************************
019900
020000 01  WS-SEV-RANK-TABLE.
020100     05  FILLER                  PIC X(08) VALUE 'low     '.
020200     05  FILLER                  PIC 9(01) VALUE 1.
020300     05  FILLER                  PIC X(08) VALUE 'medium  '.
020400     05  FILLER                  PIC 9(01) VALUE 2.
020500     05  FILLER                  PIC X(08) VALUE 'high    '.
020600     05  FILLER                  PIC 9(01) VALUE 3.
020700     05  FILLER                  PIC X(08) VALUE 'critical'.
020800     05  FILLER                  PIC 9(01) VALUE 4.
020900
021000 01  WS-SEV-RANK-TABLE-R         REDEFINES WS-SEV-RANK-TABLE.
021100     05  WS-SEV-RANK-ENTRY OCCURS 4 TIMES
021200                                 INDEXED BY WS-SEV-IDX.
021300         10  WS-SEV-NAME         PIC X(08).
021400         10  WS-SEV-RANK         PIC 9(01).
021500
021600 01  WS-BEST-RANK                PIC 9(01) VALUE ZERO.
021700 01  WS-THIS-RANK                PIC 9(01) VALUE ZERO.
021800
021900*****************************************************************
022000*    RUN STATISTICS -- DISPLAYED AT END OF RUN (TICKET SCD-052) *
022100*****************************************************************
022200
022300 01  WS-STATS.
022400     05  WS-STAT-TILES-READ      PIC 9(7) VALUE ZERO COMP-3.
022500     05  WS-STAT-CLOUD-SKIP      PIC 9(7) VALUE ZERO COMP-3.
022600     05  WS-STAT-EVENTS          PIC 9(7) VALUE ZERO COMP-3.
022700     05  WS-STAT-NDVI-ANOMALY    PIC 9(7) VALUE ZERO COMP-3.
022800     05  WS-STAT-BY-TYPE.
022900         10  WS-STAT-DEFOR       PIC 9(7) VALUE ZERO COMP-3.
023000         10  WS-STAT-FLOOD       PIC 9(7) VALUE ZERO COMP-3.
023100         10  WS-STAT-FIRE        PIC 9(7) VALUE ZERO COMP-3.
023200         10  WS-STAT-CROP        PIC 9(7) VALUE ZERO COMP-3.
023300         10  WS-STAT-CONSTR      PIC 9(7) VALUE ZERO COMP-3.
023400     05  WS-STAT-BY-SEV.
023500         10  WS-STAT-SEV-LOW     PIC 9(7) VALUE ZERO COMP-3.
023600         10  WS-STAT-SEV-MED     PIC 9(7) VALUE ZERO COMP-3.
023700         10  WS-STAT-SEV-HIGH    PIC 9(7) VALUE ZERO COMP-3.
023800         10  WS-STAT-SEV-CRIT    PIC 9(7) VALUE ZERO COMP-3.
023900     05  FILLER                  PIC X(01) VALUE SPACES.
024000
024100     EJECT
024200*****************************************************************
024300*    REGION BASELINE TABLE                                      *
024400*****************************************************************
024500
024600     COPY SCDBASE.
024700     EJECT
024800*****************************************************************
024900*    CHANGE-EVENT OUTPUT AREA                                   *
025000*****************************************************************
025100
025200     COPY SCDEVT.
025300     EJECT
025400*****************************************************************
025500*    GENERAL ERROR PROCESSING WORK AREAS                        *
025600*****************************************************************
025700
025800     COPY SCDERRWS.
025900     EJECT
026000*****************************************************************
026100*    P R O C E D U R E    D I V I S I O N                       *
026200*****************************************************************
026300
026400 PROCEDURE DIVISION.
026500
026600*****************************************************************
026700*                                                                *
026800*    PARAGRAPH:  P00000-MAINLINE                                *
026900*                                                                *
027000*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE DETECTION      *
027100*                LOOP, DISPLAY END-OF-RUN TOTALS.                *
027200*                                                                *
027300*    CALLED BY:  NONE                                            *
027400*                                                                *
027500*****************************************************************
027600
027700 P00000-MAINLINE.
027800
027900     OPEN INPUT  TILE-FILE-IN
028000          OUTPUT EVENT-FILE-OUT.
028100
028200     PERFORM P10000-DETECT-LOOP THRU P10000-EXIT
028300         UNTIL TILE-END OR TILE-ERR OR END-OF-PROCESS.
028400
028500     CLOSE TILE-FILE-IN
028600           EVENT-FILE-OUT.
028700
028800     PERFORM P90000-DISPLAY-TOTALS THRU P90000-EXIT.
028900
029000     GOBACK.
029100
029200 P00000-EXIT.
029300     EXIT.
029400     EJECT
029500*****************************************************************
029600*                                                                *
029700*    PARAGRAPH:  P10000-DETECT-LOOP                              *
029800*                                                                *
029900*    FUNCTION :  READ ONE TILE, FIND ITS BASELINE, APPLY THE     *
030000*                CLOUD GATE AND THE FIVE MASTER RULES, WRITE     *
030100*                THE WINNING EVENT IF ANY RULE FIRED.            *
030200*                                                                *
030300*    CALLED BY:  P00000-MAINLINE                                 *
030400*                                                                *
030500*****************************************************************
030600
030700 P10000-DETECT-LOOP.
030800
030900     READ TILE-FILE-IN.
031000
031100     IF TILE-END OR TILE-ERR
031200         GO TO P10000-EXIT.
031300
031400     ADD 1                       TO WS-STAT-TILES-READ.
031500
031600     IF SCDT-CLOUD-COVER         > 30
031700         SET CLOUD-GATE-CLOSED   TO TRUE
031800         ADD 1                   TO WS-STAT-CLOUD-SKIP
031900         GO TO P10000-EXIT.
032000
032100     SET CLOUD-GATE-OPEN         TO TRUE
032200
032300     PERFORM P01000-FIND-BASELINE THRU P01000-EXIT.
032400     PERFORM P01500-CALC-DELTAS   THRU P01500-EXIT.
032500     PERFORM P01600-ANOMALY-CHK   THRU P01600-EXIT.
032600     PERFORM P20000-APPLY-RULES   THRU P20000-EXIT.
032700     PERFORM P20900-PICK-BEST     THRU P20900-EXIT.
032800
032900     IF WS-BEST-RANK              > 0
033000         PERFORM P29000-WRITE-EVENT THRU P29000-EXIT.
033100
033200 P10000-EXIT.
033300     EXIT.
033400     EJECT
033500*****************************************************************
033600*                                                                *
033700*    PARAGRAPH:  P01000-FIND-BASELINE                            *
033800*                                                                *
033900*    FUNCTION :  SEARCH THE COMPILED-IN BASELINE TABLE FOR THE   *
034000*                TILE'S REGION.  UNKNOWN REGIONS FALL BACK TO    *
034100*                THE WS-SCDB-DFLT-* CONSTANTS.                  *
034200*                                                                *
034300*    CALLED BY:  P10000-DETECT-LOOP                              *
034400*                                                                *
034500*****************************************************************
034600
034700 P01000-FIND-BASELINE.
034800
034900     SET SCDB-IDX                TO 1.
035000     SEARCH SCDB-ENTRY
035100         AT END
035200             MOVE WS-SCDB-DFLT-NDVI TO WS-EFF-BASE-NDVI
035300             MOVE WS-SCDB-DFLT-NDWI TO WS-EFF-BASE-NDWI
035400             MOVE WS-SCDB-DFLT-STD  TO WS-EFF-STD-NDVI
035500         WHEN SCDB-REGION (SCDB-IDX) = SCDT-REGION
035600             MOVE SCDB-BASE-NDVI (SCDB-IDX) TO WS-EFF-BASE-NDVI
035700             MOVE SCDB-BASE-NDWI (SCDB-IDX) TO WS-EFF-BASE-NDWI
035800             MOVE SCDB-STD-NDVI (SCDB-IDX) TO WS-EFF-STD-NDVI
035900     END-SEARCH.
036000
036100 P01000-EXIT.
036200     EXIT.
036300     EJECT
036400*****************************************************************
036500*                                                                *
036600*    PARAGRAPH:  P01500-CALC-DELTAS                              *
036700*                                                                *
036800*    FUNCTION :  NDVI-DELTA / NDWI-DELTA = TILE VALUE MINUS      *
036900*                BASELINE VALUE, ROUNDED TO 4 DECIMALS.          *
037000*                                                                *
037100*    CALLED BY:  P10000-DETECT-LOOP                              *
037200*                                                                *
037300*****************************************************************
037400
037500 P01500-CALC-DELTAS.
037600
037700     COMPUTE WS-NDVI-DELTA ROUNDED =
037800         SCDT-NDVI - WS-EFF-BASE-NDVI.
037900
038000     COMPUTE WS-NDWI-DELTA ROUNDED =
038100         SCDT-NDWI - WS-EFF-BASE-NDWI.
038200
038300 P01500-EXIT.
038400     EXIT.
038500     EJECT
038600*****************************************************************
038700*                                                                *
038800*    PARAGRAPH:  P01600-ANOMALY-CHK                              *
038900*                                                                *
039000*    FUNCTION :  2-SIGMA ANOMALY TEST AGAINST THE REGION'S       *
039100*                STANDARD DEVIATION.  DOES NOT GATE ANY OF THE   *
039200*                FIVE MASTER RULES -- THOSE FIRE OFF THEIR OWN   *
039300*                FIXED THRESHOLDS PER THE DETECTION SPEC -- THIS *
039400*                IS A SEPARATE DIAGNOSTIC COUNT FOR THE ANALYSIS *
039500*                DESK, SHOWING HOW OFTEN A TILE'S NDVI MOVEMENT  *
039600*                EXCEEDS NORMAL REGIONAL NOISE (TICKET SCD-062). *
039700*                                                                *
039800*    CALLED BY:  P10000-DETECT-LOOP                              *
039900*                                                                *
040000*****************************************************************
040100
040200 P01600-ANOMALY-CHK.
040300
040400     SET WS-NDVI-IS-ANOMALY      TO FALSE.
040500
040600     COMPUTE WS-SIGMA-BAND ROUNDED = 2 * WS-EFF-STD-NDVI.
040700
040800     IF WS-NDVI-DELTA            < ZERO
040900         COMPUTE WS-ABS-DELTA ROUNDED = ZERO - WS-NDVI-DELTA
041000     ELSE
041100         MOVE WS-NDVI-DELTA      TO WS-ABS-DELTA
041200     END-IF.
041300
041400     IF WS-ABS-DELTA             > WS-SIGMA-BAND
041500         SET WS-NDVI-IS-ANOMALY  TO TRUE
041600         ADD 1                   TO WS-STAT-NDVI-ANOMALY.
041700
041800 P01600-EXIT.
041900     EXIT.
042000     EJECT
042100*****************************************************************
042200*                                                                *
042300*    PARAGRAPH:  P20000-APPLY-RULES                              *
042400*                                                                *
042500*    FUNCTION :  RESET THE CANDIDATE TABLE AND FALL THROUGH THE  *
042600*                FIVE MASTER RULE CHECKS IN SPEC ORDER.          *
042700*                                                                *
042800*    CALLED BY:  P10000-DETECT-LOOP                              *
042900*                                                                *
043000*****************************************************************
043100
043200 P20000-APPLY-RULES.
043300
043400     PERFORM P20050-RESET-CAND THRU P20050-EXIT
043500         VARYING WS-CAND-IDX FROM 1 BY 1
043600         UNTIL WS-CAND-IDX > 5.
043700
043800
043900     PERFORM P20100-DEFOREST-CHK   THRU P20100-EXIT.
044000     PERFORM P20200-FLOOD-CHK      THRU P20200-EXIT.
044100     PERFORM P20300-FIRE-CHK       THRU P20300-EXIT.
044200     PERFORM P20400-CROP-CHK       THRU P20400-EXIT.
044300     PERFORM P20500-CONSTR-CHK     THRU P20500-EXIT.
044400
044500 P20000-EXIT.
044600     EXIT.
044700     EJECT
044800*****************************************************************
044900*    PARAGRAPH:  P20050-RESET-CAND                              *
045000*                                                                *
045100*    FUNCTION :  CLEAR THE FIRED-INDICATOR FOR ONE CANDIDATE     *
045200*                TABLE ENTRY.                                    *
045300*                                                                *
045400*    CALLED BY:  P20000-APPLY-RULES                              *
045500*****************************************************************
045600
045700 P20050-RESET-CAND.
045800
045900     MOVE 'N' TO WS-CAND-FIRED-SW (WS-CAND-IDX).
046000
046100 P20050-EXIT.
046200     EXIT.
046300     EJECT
046400*****************************************************************
046500*    PARAGRAPH:  P20100-DEFOREST-CHK  (RULE 1 - DEFORESTATION)  *
046600*****************************************************************
046700
046800 P20100-DEFOREST-CHK.
046900
047000     IF WS-NDVI-DELTA            NOT < -.25
047100         GO TO P20100-EXIT.
047200
047300     IF SCDT-REGION NOT = 'Amazon Basin'
047400        AND SCDT-REGION NOT = 'Siberia Boreal'
047500        AND SCDT-REGION NOT = 'Jakarta Suburbs'
047600        AND SCDT-REGION NOT = 'Congo Basin'
047700         GO TO P20100-EXIT.
047800
047900     MOVE 'Y'                    TO WS-CAND-FIRED-SW (1).
048000     MOVE 'deforestation '       TO WS-CAND-TYPE (1).
048100
048200     IF WS-NDVI-DELTA            < -.40
048300         MOVE 'critical'         TO WS-CAND-SEVERITY (1)
048400     ELSE
048500         IF WS-NDVI-DELTA        < -.35
048600             MOVE 'high    '     TO WS-CAND-SEVERITY (1)
048700         ELSE
048800             MOVE 'medium  '     TO WS-CAND-SEVERITY (1)
048900         END-IF
049000     END-IF.
049100
049200     COMPUTE WS-ABS-DELTA = WS-NDVI-DELTA * -1.
049300
049400     COMPUTE WS-CONF-CALC ROUNDED = .65 + WS-ABS-DELTA.
049500     IF WS-CONF-CALC              > .97
049600         MOVE .97 TO WS-CAND-CONFIDENCE (1)
049700     ELSE
049800         COMPUTE WS-CAND-CONFIDENCE (1) ROUNDED = WS-CONF-CALC
049900     END-IF.
050000
050100     COMPUTE WS-CAND-AREA (1) ROUNDED = WS-ABS-DELTA * 490.
050200
050300     MOVE WS-NDVI-DELTA           TO WS-DELTA-ED.
050400     STRING 'Vegetation loss: NDVI D=' WS-DELTA-ED
050500         DELIMITED BY SIZE INTO WS-CAND-DESC (1).
050600
050700 P20100-EXIT.
050800     EXIT.
050900     EJECT
051000*****************************************************************
051100*    PARAGRAPH:  P20200-FLOOD-CHK  (RULE 2 - FLOOD)             *
051200*****************************************************************
051300
051400 P20200-FLOOD-CHK.
051500
051600     IF WS-NDWI-DELTA            NOT > .25
051700         GO TO P20200-EXIT.
051800
051900     MOVE 'Y'                    TO WS-CAND-FIRED-SW (2).
052000     MOVE 'flood         '       TO WS-CAND-TYPE (2).
052100
052200     IF WS-NDWI-DELTA            > .50
052300         MOVE 'critical'         TO WS-CAND-SEVERITY (2)
052400     ELSE
052500         IF WS-NDWI-DELTA        > .35
052600             MOVE 'high    '     TO WS-CAND-SEVERITY (2)
052700         ELSE
052800             MOVE 'medium  '     TO WS-CAND-SEVERITY (2)
052900         END-IF
053000     END-IF.
053100
053200     COMPUTE WS-CONF-CALC ROUNDED =
053300         .70 + (WS-NDWI-DELTA * .4).
053400     IF WS-CONF-CALC              > .98
053500         MOVE .98 TO WS-CAND-CONFIDENCE (2)
053600     ELSE
053700         COMPUTE WS-CAND-CONFIDENCE (2) ROUNDED = WS-CONF-CALC
053800     END-IF.
053900
054000     COMPUTE WS-CAND-AREA (2) ROUNDED = WS-NDWI-DELTA * 4250.
054100
054200     MOVE WS-NDWI-DELTA           TO WS-DELTA-ED.
054300     STRING 'Inundation: NDWI D=+' WS-DELTA-ED
054400         DELIMITED BY SIZE INTO WS-CAND-DESC (2).
054500
054600 P20200-EXIT.
054700     EXIT.
054800     EJECT
054900*****************************************************************
055000*    PARAGRAPH:  P20300-FIRE-CHK  (RULE 3 - FIRE / BURN SCAR)   *
055100*****************************************************************
055200
055300 P20300-FIRE-CHK.
055400
055500     IF SCDT-BAND-SWIR            NOT > .75
055600         GO TO P20300-EXIT.
055700     IF SCDT-NDVI                 NOT < .10
055800         GO TO P20300-EXIT.
055900
056000     MOVE 'Y'                    TO WS-CAND-FIRED-SW (3).
056100     MOVE 'fire          '       TO WS-CAND-TYPE (3).
056200
056300     IF SCDT-BAND-SWIR            > .85
056400         MOVE 'critical'         TO WS-CAND-SEVERITY (3)
056500     ELSE
056600         MOVE 'high    '         TO WS-CAND-SEVERITY (3)
056700     END-IF.
056800
056900     COMPUTE WS-CONF-CALC ROUNDED =
057000         .70 + (SCDT-BAND-SWIR * .30).
057100     IF WS-CONF-CALC              > .97
057200         MOVE .97 TO WS-CAND-CONFIDENCE (3)
057300     ELSE
057400         COMPUTE WS-CAND-CONFIDENCE (3) ROUNDED = WS-CONF-CALC
057500     END-IF.
057600
057700     COMPUTE WS-CAND-AREA (3) ROUNDED = SCDT-BAND-SWIR * 2600.
057800
057900     MOVE SCDT-BAND-SWIR          TO WS-SWIR-ED.
058000     MOVE SCDT-NDVI               TO WS-NDVI-ED.
058100     STRING 'Fire/burn: SWIR=' WS-SWIR-ED ', NDVI=' WS-NDVI-ED
058200         DELIMITED BY SIZE INTO WS-CAND-DESC (3).
058300
058400 P20300-EXIT.
058500     EXIT.
058600     EJECT
058700*****************************************************************
058800*    PARAGRAPH:  P20400-CROP-CHK  (RULE 4 - CROP STRESS)        *
058900*****************************************************************
059000
059100 P20400-CROP-CHK.
059200
059300     IF WS-NDVI-DELTA         NOT < -.10
059400         GO TO P20400-EXIT.
059500     IF WS-NDVI-DELTA         NOT > -.25
059600         GO TO P20400-EXIT.
059700
059800     IF SCDT-REGION NOT = 'Punjab Farmlands'
059900        AND SCDT-REGION NOT = 'Sahel Region'
060000        AND SCDT-REGION NOT = 'Bangladesh Delta'
060100         GO TO P20400-EXIT.
060200
060300     MOVE 'Y'                    TO WS-CAND-FIRED-SW (4).
060400     MOVE 'crop_stress   '       TO WS-CAND-TYPE (4).
060500     MOVE 'medium  '             TO WS-CAND-SEVERITY (4).
060600
060700     COMPUTE WS-ABS-DELTA = WS-NDVI-DELTA * -1.
060800
060900     COMPUTE WS-CONF-CALC ROUNDED =
061000         .55 + (WS-ABS-DELTA * 2.5).
061100     IF WS-CONF-CALC              > .85
061200         MOVE .85 TO WS-CAND-CONFIDENCE (4)
061300     ELSE
061400         COMPUTE WS-CAND-CONFIDENCE (4) ROUNDED = WS-CONF-CALC
061500     END-IF.
061600
061700     COMPUTE WS-CAND-AREA (4) ROUNDED = WS-ABS-DELTA * 1650.
061800
061900     MOVE WS-NDVI-DELTA           TO WS-DELTA-ED.
062000     STRING 'Crop stress: NDVI D=' WS-DELTA-ED
062100         DELIMITED BY SIZE INTO WS-CAND-DESC (4).
062200
062300 P20400-EXIT.
062400     EXIT.
062500     EJECT
062600*****************************************************************
062700*    PARAGRAPH:  P20500-CONSTR-CHK  (RULE 5 - CONSTRUCTION)     *
062800*****************************************************************
062900
063000 P20500-CONSTR-CHK.
063100
063200     IF WS-NDVI-DELTA            NOT < -.15
063300         GO TO P20500-EXIT.
063400     IF SCDT-BAND-SWIR            NOT > .55
063500         GO TO P20500-EXIT.
063600     IF SCDT-NDVI                 NOT < .30
063700         GO TO P20500-EXIT.
063800
063900     MOVE 'Y'                    TO WS-CAND-FIRED-SW (5).
064000     MOVE 'construction  '       TO WS-CAND-TYPE (5).
064100     MOVE 'medium  '             TO WS-CAND-SEVERITY (5).
064200
064300     COMPUTE WS-ABS-DELTA = WS-NDVI-DELTA * -1.
064400
064500     COMPUTE WS-CONF-CALC ROUNDED =
064600         .50 + (WS-ABS-DELTA * .8).
064700     IF WS-CONF-CALC              > .84
064800         MOVE .84 TO WS-CAND-CONFIDENCE (5)
064900     ELSE
065000         COMPUTE WS-CAND-CONFIDENCE (5) ROUNDED = WS-CONF-CALC
065100     END-IF.
065200
065300     COMPUTE WS-CAND-AREA (5) ROUNDED = WS-ABS-DELTA * 26.
065400
065500     MOVE WS-NDVI-DELTA           TO WS-DELTA-ED.
065600     MOVE SCDT-BAND-SWIR          TO WS-SWIR-ED.
065700     STRING 'Built-up area: NDVI D=' WS-DELTA-ED
065800         ', SWIR=' WS-SWIR-ED
065900         DELIMITED BY SIZE INTO WS-CAND-DESC (5).
066000
066100 P20500-EXIT.
066200     EXIT.
066300     EJECT
066400*****************************************************************
066500*                                                                *
066600*    PARAGRAPH:  P20900-PICK-BEST                                *
066700*                                                                *
066800*    FUNCTION :  SCAN THE CANDIDATE TABLE IN RULE ORDER, KEEP    *
066900*                THE ENTRY WITH THE HIGHEST SEVERITY RANK.  A    *
067000*                STRICT > TEST MEANS THE FIRST MAXIMAL ENTRY     *
067100*                WINS ON A TIE (SEE SPEC ORDER, TICKET SCD-031).*
067200*                                                                *
067300*    CALLED BY:  P10000-DETECT-LOOP                              *
067400*                                                                *
067500*****************************************************************
067600
067700 P20900-PICK-BEST.
067800
067900     MOVE ZERO                   TO WS-BEST-RANK.
068000     SET WS-CAND-IDX             TO 1.
068100
068200     PERFORM P20850-EVAL-CAND THRU P20850-EXIT
068300         VARYING WS-SUB1 FROM 1 BY 1
068400         UNTIL WS-SUB1 > 5.
068500
068600 P20900-EXIT.
068700     EXIT.
068800     EJECT
068900*****************************************************************
069000*    PARAGRAPH:  P20850-EVAL-CAND                                *
069100*                                                                *
069200*    FUNCTION :  IF THIS CANDIDATE FIRED, RANK ITS SEVERITY AND  *
069300*                KEEP IT IF IT OUTRANKS THE CURRENT WINNER.      *
069400*                                                                *
069500*    CALLED BY:  P20900-PICK-BEST                                *
069600*****************************************************************
069700
069800 P20850-EVAL-CAND.
069900
070000     SET WS-CAND-IDX TO WS-SUB1.
070100     IF WS-CAND-FIRED (WS-CAND-IDX)
070200         PERFORM P20950-RANK-SEVERITY THRU P20950-EXIT
070300         IF WS-THIS-RANK      > WS-BEST-RANK
070400             MOVE WS-THIS-RANK TO WS-BEST-RANK
070500             SET WS-WINNER-IDX TO WS-CAND-IDX
070600         END-IF
070700     END-IF.
070800
070900 P20850-EXIT.
071000     EXIT.
071100     EJECT
071200*****************************************************************
071300*    PARAGRAPH:  P20950-RANK-SEVERITY                            *
071400*    FUNCTION :  SEARCH WS-SEV-RANK-TABLE FOR THE CANDIDATE'S    *
071500*                SEVERITY TEXT, RETURN ITS RANK IN WS-THIS-RANK. *
071600*****************************************************************
071700
071800 P20950-RANK-SEVERITY.
071900
072000     MOVE ZERO                   TO WS-THIS-RANK.
072100     SET WS-SEV-IDX               TO 1.
072200     SEARCH WS-SEV-RANK-ENTRY
072300         AT END
072400             MOVE ZERO            TO WS-THIS-RANK
072500         WHEN WS-SEV-NAME (WS-SEV-IDX) =
072600              WS-CAND-SEVERITY (WS-CAND-IDX)
072700             MOVE WS-SEV-RANK (WS-SEV-IDX) TO WS-THIS-RANK
072800     END-SEARCH.
072900
073000 P20950-EXIT.
073100     EXIT.
073200     EJECT
073300*****************************************************************
073400*                                                                *
073500*    PARAGRAPH:  P29000-WRITE-EVENT                              *
073600*                                                                *
073700*    FUNCTION :  MOVE THE WINNING CANDIDATE (WS-WINNER-IDX, SET *
073800*                BY P20900-PICK-BEST) INTO THE OUTPUT LAYOUT AND *
073900*                WRITE IT, THEN BUMP THE RUN COUNTERS.           *
074000*                RUN COUNTERS.                                   *
074100*                                                                *
074200*    CALLED BY:  P10000-DETECT-LOOP                              *
074300*                                                                *
074400*****************************************************************
074500
074600 P29000-WRITE-EVENT.
074700
074800     ADD 1                       TO WS-EVENT-SEQ.
074900     MOVE WS-EVENT-SEQ           TO WS-EVENT-SEQ-ED.
075000     STRING 'EVT' WS-EVENT-SEQ-ED
075100         DELIMITED BY SIZE INTO SCDE-EVENT-ID.
075200
075300     MOVE SCDT-TILE-ID           TO SCDE-TILE-ID.
075400     MOVE WS-CAND-TYPE (WS-WINNER-IDX)      TO SCDE-EVENT-TYPE.
075500     MOVE WS-CAND-SEVERITY (WS-WINNER-IDX)  TO SCDE-SEVERITY.
075600     MOVE WS-CAND-CONFIDENCE (WS-WINNER-IDX) TO SCDE-CONFIDENCE.
075700     MOVE SCDT-LATITUDE          TO SCDE-LATITUDE.
075800     MOVE SCDT-LONGITUDE         TO SCDE-LONGITUDE.
075900     MOVE WS-CAND-AREA (WS-WINNER-IDX) TO SCDE-AREA-HECTARES.
076000     MOVE WS-NDVI-DELTA          TO SCDE-NDVI-DELTA.
076100     MOVE SCDT-TIMESTAMP         TO SCDE-TIMESTAMP.
076200     MOVE SCDT-REGION            TO SCDE-REGION.
076300     MOVE SCDT-SATELLITE         TO SCDE-SATELLITE.
076400     MOVE WS-CAND-DESC (WS-WINNER-IDX) TO SCDE-DESCRIPTION.
076500
076600     WRITE EVENT-FILE-REC        FROM SCD-EVENT-RECORD.
076700
076800     ADD 1                       TO WS-STAT-EVENTS.
076900
077000     IF SCDE-DEFORESTATION
077100         ADD 1 TO WS-STAT-DEFOR
077200     ELSE IF SCDE-FLOOD
077300         ADD 1 TO WS-STAT-FLOOD
077400     ELSE IF SCDE-FIRE
077500         ADD 1 TO WS-STAT-FIRE
077600     ELSE IF SCDE-CROP-STRESS
077700         ADD 1 TO WS-STAT-CROP
077800     ELSE IF SCDE-CONSTRUCTION
077900         ADD 1 TO WS-STAT-CONSTR
078000     END-IF.
078100
078200     IF SCDE-SEV-LOW
078300         ADD 1 TO WS-STAT-SEV-LOW
078400     ELSE IF SCDE-SEV-MEDIUM
078500         ADD 1 TO WS-STAT-SEV-MED
078600     ELSE IF SCDE-SEV-HIGH
078700         ADD 1 TO WS-STAT-SEV-HIGH
078800     ELSE IF SCDE-SEV-CRITICAL
078900         ADD 1 TO WS-STAT-SEV-CRIT
079000     END-IF.
079100
079200 P29000-EXIT.
079300     EXIT.
079400     EJECT
079500*****************************************************************
079600*                                                                *
079700*    PARAGRAPH:  P90000-DISPLAY-TOTALS                           *
079800*                                                                *
079900*    FUNCTION :  WRITE THE END-OF-RUN COUNTS TO THE JOB LOG.     *
080000*                THE PER-REGION REPORT ITSELF IS SCDB03'S JOB.   *
080100*                                                                *
080200*    CALLED BY:  P00000-MAINLINE                                 *
080300*                                                                *
080400*****************************************************************
080500
080600 P90000-DISPLAY-TOTALS.
080700
080800     DISPLAY 'SCDB01 - TILES READ    = ' WS-STAT-TILES-READ.
080900     DISPLAY 'SCDB01 - CLOUD SKIPPED  = ' WS-STAT-CLOUD-SKIP.
081000     DISPLAY 'SCDB01 - EVENTS WRITTEN = ' WS-STAT-EVENTS.
081100     DISPLAY 'SCDB01 - NDVI ANOMALIES = ' WS-STAT-NDVI-ANOMALY.
081200
081300 P90000-EXIT.
081400     EXIT.
