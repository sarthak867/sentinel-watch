000100******************************************************************
000200* SATELLITE CHANGE-DETECTION SYSTEM (SCD)                        *
000300*                                                                *
000400* SATELLITE TILE RECORD -- LINE SEQUENTIAL                       *
000500* ONE RECORD PER OBSERVED TILE, AS DELIVERED BY THE FEED-        *
000600* NORMALIZATION STEP (SEE JOB SCDTINRM, NOT PART OF THIS         *
000700* COPYLIB).  RESOLUTION-M IS METERS-PER-PIXEL, NOT A KEY.        *
000800******************************************************************
000900*
001000 01  SCD-TILE-RECORD.
001100     05  SCDT-TILE-ID            PIC X(30).
001200     05  SCDT-SATELLITE          PIC X(12).
001300         88  SCDT-SENTINEL-2         VALUE 'Sentinel-2  '.
001400         88  SCDT-LANDSAT-8          VALUE 'Landsat-8   '.
001500     05  SCDT-LATITUDE           PIC S9(03)V9(04).
001600     05  SCDT-LONGITUDE          PIC S9(03)V9(04).
001700     05  SCDT-TIMESTAMP          PIC 9(15).
001800     05  SCDT-TIMESTAMP-R        REDEFINES SCDT-TIMESTAMP
001900                                 PIC X(15).
002000     05  SCDT-NDVI               PIC S9(01)V9(04).
002100     05  SCDT-NDWI               PIC S9(01)V9(04).
002200     05  SCDT-BAND-SWIR          PIC S9(01)V9(04).
002300     05  SCDT-CLOUD-COVER        PIC 9(03)V9(01).
002400     05  SCDT-RESOLUTION-M       PIC 9(03).
002500     05  SCDT-REGION             PIC X(20).
002600     05  FILLER                  PIC X(07).
